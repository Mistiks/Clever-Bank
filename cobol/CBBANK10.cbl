000100*
000200*****************************************************************
000300* CBBANK10 - MONEY STATEMENT BUILDER
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "PERIOD_BANK" PROGRAM, WHICH ASKED
000700* WHETHER A SCHEDULED TRANSFER WAS "MENSUAL" (MONTHLY) OR
000800* "PUNTUAL" (ONE-OFF) AND COMPUTED THE NEXT RUN DATE FROM THAT
000900* CHOICE.  THE SAME OPTION-DRIVEN DATE ARITHMETIC NOW DERIVES THE
001000* START OF A STATEMENT PERIOD INSTEAD OF A NEXT RUN DATE.  CALLED
001100* BY CBBANK1 FOR EVERY 'S' REQUEST, ALONGSIDE CBBANK9.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400* 1988-03-17  LCV  TICKET CB-011 INITIAL WRITE-UP (PERIOD_BANK,
001500*                  MONTHLY/ONE-OFF SCHEDULED TRANSFER DATING)
001600* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
001700*                  REPLACES THE OLD DATE FIELDS; CENTURY ROLLOVER
001800*                  HANDLED IN THE MONTH/YEAR BACK-UP ARITHMETIC
001900* 2003-01-09  JQT  TICKET CB-088 RETIRED THE SCHEDULED TRANSFER
002000*                  DATING PROGRAM, REBUILT AS THE CLEVER-BANK
002100*                  MONEY STATEMENT BUILDER - INCOME/OUTGO TOTALS
002200*                  REPLACE THE NEXT-RUN-DATE COMPUTATION
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. CBBANK10.
002600 AUTHOR. L-C-VALLEJO.
002700 INSTALLATION. UNIZARBANK DATA CENTER.
002800 DATE-WRITTEN. 03-17-1988.
002900 DATE-COMPILED.
003000 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. UNIZAR-9375.
003500 OBJECT-COMPUTER. UNIZAR-9375.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS REPORT-SWITCH.
003900 
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004300     ORGANIZATION IS SEQUENTIAL
004400     ACCESS MODE IS SEQUENTIAL
004500     FILE STATUS IS FS-TRAN-FILE.
004600 
004700     SELECT STATEMENT-OUTPUT-FILE ASSIGN TO STMTOUT
004800     ORGANIZATION IS SEQUENTIAL
004900     ACCESS MODE IS SEQUENTIAL
005000     FILE STATUS IS FS-STMT-OUTPUT.
005100 
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  TRANSACTION-FILE
005500     LABEL RECORD STANDARD.
005600 01  TRANSACTION-FILE-REC.
005700     05  FILLER                    PIC X(57).
005800 01  TRANSACTION-FILE-REC-R REDEFINES TRANSACTION-FILE-REC.
005900     05  TRF-ID-VIEW               PIC 9(10).
006000     05  TRF-AMOUNT-VIEW           PIC S9(11)V99.
006100     05  TRF-DATE-VIEW             PIC 9(08).
006200     05  TRF-TIME-VIEW             PIC 9(06).
006300     05  TRF-SENDER-VIEW           PIC 9(10).
006400     05  TRF-RECEIVER-VIEW         PIC 9(10).
006500 
006600 FD  STATEMENT-OUTPUT-FILE
006700     LABEL RECORD STANDARD.
006800 01  STATEMENT-OUTPUT-REC.
006900     05  STMO-BODY                 PIC X(130).
007000     05  FILLER                    PIC X(02).
007100 
007200 WORKING-STORAGE SECTION.
007300 COPY CBDATEW.
007400 
007500 01  FS-TRAN-FILE                  PIC X(02).
007600     88  FS-TRAN-OK                    VALUE "00".
007700     88  FS-TRAN-EOF                   VALUE "10".
007800 
007900 01  FS-STMT-OUTPUT                 PIC X(02).
008000     88  FS-STMT-OK                     VALUE "00".
008100 
008200 01  PERIOD-FIELDS.
008300     05  PERIOD-START          PIC 9(08).
008400     05  REQUEST-DATE          PIC 9(08).
008500 01  PERIOD-START-R REDEFINES PERIOD-FIELDS.
008600     05  PSTART-CCYY           PIC 9(04).
008700     05  PSTART-MM             PIC 9(02).
008800     05  PSTART-DD             PIC 9(02).
008900     05  FILLER                    PIC X(08).
009000 
009100 01  LOOKUP-FIELDS.
009200     05  ACCT-FUNCTION         PIC X(01).
009300     05  BANK-FUNCTION         PIC X(01).
009400     05  USER-FUNCTION         PIC X(01).
009500     05  AFFECTED-COUNT        PIC 9(01) COMP.
009600 01  LOOKUP-FIELDS-R REDEFINES LOOKUP-FIELDS.
009700     05  FILLER                    PIC X(04).
009800 
009900 01  CLIENT-NAME              PIC X(40).
010000 01  STMT-BANK-NAME                PIC X(30).
010100 01  RECEIVER-NAME             PIC X(40).
010200 
010300 01  RUN-TOTALS.
010400     05  INCOME-TOTAL          PIC S9(11)V99.
010500     05  OUTGO-TOTAL           PIC S9(11)V99.
010600 01  RUN-TOTALS-R REDEFINES RUN-TOTALS.
010700     05  INCOME-INT            PIC S9(11).
010800     05  INCOME-DEC            PIC 9(02).
010900     05  OUTGO-INT             PIC S9(11).
011000     05  OUTGO-DEC             PIC 9(02).
011100 
011200 01  INCOME-EDIT               PIC -(11)9.99.
011300 01  OUTGO-EDIT                PIC -(11)9.99.
011400 
011500* TICKET CB-094 - ONE 130-BYTE WORK LINE, VIEWED FOUR WAYS FOR THE
011600* FOUR KINDS OF HEADER-BLOCK ROW (TITLE, CENTRED BANK NAME, LABELLED
011700* ROW, COLUMN HEADING) - SAME IDEA AS THE BOXED LINE VIEWS IN CBBANK11.
011800 01  PRINT-LINE.
011900     05  PRINT-BODY            PIC X(130).
012000 01  TITLE-VIEW REDEFINES PRINT-LINE.
012100     05  TITLE-TEXT            PIC X(50).
012200     05  FILLER                     PIC X(80).
012300 01  BANKLINE-VIEW REDEFINES PRINT-LINE.
012400     05  FILLER                     PIC X(50).
012500     05  BANKLINE-NAME         PIC X(30).
012600     05  FILLER                     PIC X(50).
012700 01  LABELROW-VIEW REDEFINES PRINT-LINE.
012800     05  LBLROW-LABEL          PIC X(30).
012900     05  LBLROW-VALUE          PIC X(30).
013000     05  FILLER                     PIC X(70).
013100 01  COLHEAD-VIEW REDEFINES PRINT-LINE.
013200     05  COLHEAD-TEXT          PIC X(40).
013300     05  FILLER                     PIC X(90).
013400 
013500 COPY CBACCTR.
013600 COPY CBUSERR.
013700 COPY CBBANKR.
013800 
013900 LINKAGE SECTION.
014000 COPY CBREQR.
014100 
014200 PROCEDURE DIVISION USING OPER-REQUEST-REC.
014300 
014400 0100-MAIN-PROCESS.
014500     MOVE 0 TO INCOME-TOTAL.
014600     MOVE 0 TO OUTGO-TOTAL.
014700 
014800     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.
014900     ACCEPT RUN-TIME-NUM FROM TIME.
015000     MOVE RUN-DATE-NUM TO REQUEST-DATE.
015100 
015200     MOVE REQ-ACCOUNT-ID TO ACCT-ID.
015300     MOVE "R" TO ACCT-FUNCTION.
015400     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
015500         AFFECTED-COUNT.
015600     IF ACCT-ID = 0
015700         GO TO 0100-MAIN-PROCESS-EXIT.
015800 
015900     MOVE ACCT-BANK-ID TO BANK-ID.
016000     MOVE "R" TO BANK-FUNCTION.
016100     CALL "CBBANK5" USING BANK-FUNCTION BANK-MASTER-REC
016200         AFFECTED-COUNT.
016300     MOVE BANK-NAME TO STMT-BANK-NAME.
016400 
016500     MOVE ACCT-USER-ID TO USER-ID.
016600     MOVE "R" TO USER-FUNCTION.
016700     CALL "CBBANK6" USING USER-FUNCTION USER-MASTER-REC
016800         AFFECTED-COUNT.
016900     MOVE USER-NAME TO CLIENT-NAME.
017000 
017100     PERFORM 0300-DERIVE-PERIOD-START
017200         THRU 0300-DERIVE-PERIOD-START-EXIT.
017300 
017400     OPEN INPUT TRANSACTION-FILE.
017500 
017600* TICKET CB-090 - CBBANK9 ALREADY WROTE THE TRANSACTION STATEMENT
017700* TO THIS SAME FILE FOR THIS REQUEST, SO THE MONEY STATEMENT IS
017800* APPENDED TO IT RATHER THAN OPENING A FILE OF ITS OWN.
017900     OPEN EXTEND STATEMENT-OUTPUT-FILE.
018000     IF NOT FS-STMT-OK
018100         OPEN OUTPUT STATEMENT-OUTPUT-FILE.
018200 
018300* TICKET CB-094 - THE HEADER BLOCK GOES OUT BEFORE THE ACCUMULATE
018400* LOOP NOW, NOT AFTER, SO ITS BALANCE ROW READS ACCT-BALANCE FOR
018500* THIS ACCOUNT BEFORE THE LOOP'S RECEIVER-NAME LOOKUPS REUSE
018600* ACCOUNT-MASTER-REC FOR OTHER ACCOUNTS.
018700     PERFORM 1000-FORMAT-HEADER THRU 1000-FORMAT-HEADER-EXIT.
018800 
018900     PERFORM 2100-READ-TRANSACTION
019000         THRU 2100-READ-TRANSACTION-EXIT.
019100     PERFORM 2000-SELECT-AND-ACCUMULATE
019200         THRU 2000-SELECT-AND-ACCUMULATE-EXIT
019300         UNTIL FS-TRAN-EOF.
019400 
019500     PERFORM 2300-FORMAT-TOTALS-LINE
019600         THRU 2300-FORMAT-TOTALS-LINE-EXIT.
019700 
019800     CLOSE TRANSACTION-FILE.
019900     CLOSE STATEMENT-OUTPUT-FILE.
020000 0100-MAIN-PROCESS-EXIT.
020100     GOBACK.
020200 
020300* TICKET CB-058/CB-088 - SAME RULE AS THE TRANSACTION STATEMENT:
020400* A MONTH BACK, A YEAR BACK, OR THE ACCOUNT OPENING DATE - NEVER
020500* EARLIER THAN THE ACCOUNT WAS OPENED.
020600 0300-DERIVE-PERIOD-START.
020700     MOVE REQUEST-DATE TO PERIOD-START.
020800 
020900     IF REQ-INTERVAL-MONTH
021000         IF PSTART-MM = 01
021100             MOVE 12 TO PSTART-MM
021200             SUBTRACT 1 FROM PSTART-CCYY
021300         ELSE
021400             SUBTRACT 1 FROM PSTART-MM
021500     ELSE
021600         IF REQ-INTERVAL-YEAR
021700             SUBTRACT 1 FROM PSTART-CCYY
021800         ELSE
021900             MOVE ACCT-CREATED TO PERIOD-START.
022000 
022100     IF PERIOD-START < ACCT-CREATED
022200         MOVE ACCT-CREATED TO PERIOD-START.
022300 0300-DERIVE-PERIOD-START-EXIT.
022400     EXIT.
022500 
022600* TICKET CB-090 - THIS RUNS BEFORE THE ACCUMULATE LOOP BELOW, SO
022700* ITS ACCOUNT/BALANCE ROWS STILL SEE THIS REQUEST'S OWN LOOKUP -
022800* THE LOOP'S RECEIVER-NAME LOOKUPS REUSE ACCOUNT-MASTER-REC FOR
022900* OTHER ACCOUNTS AND WOULD LEAVE ACCT-ID/ACCT-BALANCE POINTING
023000* AT WHICHEVER ACCOUNT WAS LOOKED UP LAST IF THIS RAN AFTER.
023100* REQ-ACCOUNT-ID IS STILL USED FOR THE ACCOUNT NUMBER ROW SO THE
023200* STATEMENT ALWAYS SHOWS THE REQUESTED ACCOUNT, NOT ACCT-ID.
023300* TICKET CB-094 - TITLE ROW, CENTRED BANK-NAME ROW, THEN ONE
023400* LABELLED ROW APIECE FOR CLIENT, ACCOUNT, CURRENCY, OPENING
023500* DATE, PERIOD, GENERATION DATE/TIME AND BALANCE.
023600 1000-FORMAT-HEADER.
023700     MOVE SPACES TO PRINT-LINE.
023800     MOVE "Money statement" TO TITLE-TEXT.
023900     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
024000 
024100     MOVE SPACES TO PRINT-LINE.
024200     MOVE STMT-BANK-NAME TO BANKLINE-NAME.
024300     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
024400 
024500     MOVE SPACES TO PRINT-LINE.
024600     MOVE "Клиент:" TO LBLROW-LABEL.
024700     MOVE CLIENT-NAME TO LBLROW-VALUE.
024800     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
024900 
025000     MOVE SPACES TO PRINT-LINE.
025100     MOVE "Счёт:" TO LBLROW-LABEL.
025200     MOVE REQ-ACCOUNT-ID TO LBLROW-VALUE.
025300     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
025400 
025500     MOVE SPACES TO PRINT-LINE.
025600     MOVE "Валюта:" TO LBLROW-LABEL.
025700     MOVE "BYN" TO LBLROW-VALUE.
025800     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
025900 
026000     MOVE SPACES TO PRINT-LINE.
026100     MOVE "Дата открытия:" TO LBLROW-LABEL.
026200     MOVE ACCT-CREATED TO LBLROW-VALUE.
026300     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
026400 
026500     MOVE SPACES TO PRINT-LINE.
026600     MOVE "Период:" TO LBLROW-LABEL.
026700     STRING PERIOD-START " - " REQUEST-DATE
026800         DELIMITED BY SIZE INTO LBLROW-VALUE.
026900     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
027000 
027100     MOVE SPACES TO PRINT-LINE.
027200     MOVE "Сформировано:" TO LBLROW-LABEL.
027300     STRING RUN-DATE-NUM " " RUN-TIME-NUM
027400         DELIMITED BY SIZE INTO LBLROW-VALUE.
027500     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
027600 
027700     MOVE ACCT-BALANCE TO INCOME-EDIT.
027800     MOVE SPACES TO PRINT-LINE.
027900     MOVE "Остаток:" TO LBLROW-LABEL.
028000     STRING INCOME-EDIT " BYN" DELIMITED BY SIZE
028100         INTO LBLROW-VALUE.
028200     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
028300 1000-FORMAT-HEADER-EXIT.
028400     EXIT.
028500 
028600 2100-READ-TRANSACTION.
028700     READ TRANSACTION-FILE
028800         AT END SET FS-TRAN-EOF TO TRUE.
028900 2100-READ-TRANSACTION-EXIT.
029000     EXIT.
029100 
029200* TICKET CB-088 - ONLY TRANSACTIONS FOR THIS ACCOUNT, DATED
029300* INSIDE THE PERIOD, GO INTO THE TWO RUNNING TOTALS.  REQ-
029400* ACCOUNT-ID IS USED HERE RATHER THAN ACCT-ID, SINCE THE
029500* RECEIVER-NAME LOOKUP BELOW REUSES ACCOUNT-MASTER-REC AND
029600* LEAVES ACCT-ID POINTING AT WHICHEVER ACCOUNT WAS LOOKED UP
029700* LAST.
029800 2000-SELECT-AND-ACCUMULATE.
029900     IF (TRF-SENDER-VIEW = REQ-ACCOUNT-ID
030000         OR TRF-RECEIVER-VIEW = REQ-ACCOUNT-ID)
030100         AND TRF-DATE-VIEW >= PERIOD-START
030200         AND TRF-DATE-VIEW <= REQUEST-DATE
030300         PERFORM 2200-ACCUMULATE-TOTALS
030400             THRU 2200-ACCUMULATE-TOTALS-EXIT.
030500 
030600     PERFORM 2100-READ-TRANSACTION THRU 2100-READ-TRANSACTION-EXIT.
030700 2000-SELECT-AND-ACCUMULATE-EXIT.
030800     EXIT.
030900 
031000* TICKET CB-088 - INCOME WHEN THE RECEIVER IS THIS ACCOUNT'S
031100* OWNER, OUTGO OTHERWISE.
031200 2200-ACCUMULATE-TOTALS.
031300     MOVE SPACES TO RECEIVER-NAME.
031400     IF TRF-RECEIVER-VIEW NOT = 0
031500         PERFORM 2210-RESOLVE-RECEIVER-NAME
031600             THRU 2210-RESOLVE-RECEIVER-NAME-EXIT.
031700 
031800     IF RECEIVER-NAME NOT = SPACES
031900         AND RECEIVER-NAME = CLIENT-NAME
032000         ADD TRF-AMOUNT-VIEW TO INCOME-TOTAL
032100     ELSE
032200         SUBTRACT TRF-AMOUNT-VIEW FROM OUTGO-TOTAL.
032300 2200-ACCUMULATE-TOTALS-EXIT.
032400     EXIT.
032500 
032600 2210-RESOLVE-RECEIVER-NAME.
032700     MOVE TRF-RECEIVER-VIEW TO ACCT-ID.
032800     MOVE "R" TO ACCT-FUNCTION.
032900     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
033000         AFFECTED-COUNT.
033100     MOVE ACCT-USER-ID TO USER-ID.
033200     MOVE "R" TO USER-FUNCTION.
033300     CALL "CBBANK6" USING USER-FUNCTION USER-MASTER-REC
033400         AFFECTED-COUNT.
033500     MOVE USER-NAME TO RECEIVER-NAME.
033600 2210-RESOLVE-RECEIVER-NAME-EXIT.
033700     EXIT.
033800 
033900* TICKET CB-094 - THE "ПРИХОД | УХОД" COLUMN HEADING GOES OUT
034000* IMMEDIATELY AHEAD OF THE TOTALS ROW IT HEADS.
034100 2300-FORMAT-TOTALS-LINE.
034200     MOVE SPACES TO PRINT-LINE.
034300     MOVE "Приход | Уход" TO COLHEAD-TEXT.
034400     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
034500 
034600     MOVE INCOME-TOTAL TO INCOME-EDIT.
034700     MOVE OUTGO-TOTAL TO OUTGO-EDIT.
034800     MOVE SPACES TO PRINT-BODY.
034900     STRING "Приход: " INCOME-EDIT DELIMITED BY SIZE
035000         " BYN   Уход: " OUTGO-EDIT DELIMITED BY SIZE
035100         " BYN" DELIMITED BY SIZE
035200         INTO PRINT-BODY.
035300     WRITE STATEMENT-OUTPUT-REC FROM PRINT-LINE.
035400 2300-FORMAT-TOTALS-LINE-EXIT.
035500     EXIT.
