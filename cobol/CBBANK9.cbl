000100*
000200*****************************************************************
000300* CBBANK9 - TRANSACTION STATEMENT BUILDER
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "LISTADO DE MOVIMIENTOS Y TRANSFERENCIAS"
000700* PROGRAM (BANK9), WHICH READ BOTH MOVEMENT FILES TOP TO BOTTOM,
000800* KEPT THE ROWS FOR ONE CARD AND PRINTED A TWO-COLUMN TABLE OF
000900* THEM.  THE SAME SCAN-FILTER-FORMAT SHAPE NOW DRIVES THE
001000* CLEVER-BANK TRANSACTION STATEMENT.  CALLED ONCE BY CBBANK1 FOR
001100* EVERY 'S' REQUEST.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400* 1987-09-09  RSM  TICKET CB-010 INITIAL WRITE-UP (BANK9, PRINT A
001500*                  CARD'S MOVEMENTS AND TRANSFERS)
001600* 1994-04-21  LCV  TICKET CB-027 ADDED THE RUNNING TOTAL COLUMN
001700* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
001800*                  AND ACCEPT FROM TIME REPLACE THE OLD DATE
001900*                  FIELDS; PERIOD ARITHMETIC REWORKED TO HANDLE
002000*                  THE CENTURY ROLLOVER
002100* 2003-01-09  JQT  TICKET CB-087 RETIRED THE MOVEMENT LISTING
002200*                  PROGRAM, REBUILT AS THE CLEVER-BANK TRANSACTION
002300*                  STATEMENT BUILDER - PERIOD-START DERIVATION,
002400*                  PER-LINE NOTE AND SIGN RULES ADDED
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. CBBANK9.
002800 AUTHOR. R-S-MARTINEZ.
002900 INSTALLATION. UNIZARBANK DATA CENTER.
003000 DATE-WRITTEN. 09-09-1987.
003100 DATE-COMPILED.
003200 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. UNIZAR-9375.
003700 OBJECT-COMPUTER. UNIZAR-9375.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS REPORT-SWITCH.
004100 
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004500     ORGANIZATION IS SEQUENTIAL
004600     ACCESS MODE IS SEQUENTIAL
004700     FILE STATUS IS FS-TRAN-FILE.
004800 
004900     SELECT STATEMENT-OUTPUT-FILE ASSIGN TO STMTOUT
005000     ORGANIZATION IS SEQUENTIAL
005100     ACCESS MODE IS SEQUENTIAL
005200     FILE STATUS IS FS-STMT-OUTPUT.
005300 
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  TRANSACTION-FILE
005700     LABEL RECORD STANDARD.
005800 01  TRANSACTION-FILE-REC.
005900     05  FILLER                    PIC X(57).
006000 01  TRANSACTION-FILE-REC-R REDEFINES TRANSACTION-FILE-REC.
006100     05  TRF-ID-VIEW               PIC 9(10).
006200     05  TRF-AMOUNT-VIEW           PIC S9(11)V99.
006300     05  TRF-DATE-VIEW             PIC 9(08).
006400     05  TRF-TIME-VIEW             PIC 9(06).
006500     05  TRF-SENDER-VIEW           PIC 9(10).
006600     05  TRF-RECEIVER-VIEW         PIC 9(10).
006700 
006800 FD  STATEMENT-OUTPUT-FILE
006900     LABEL RECORD STANDARD.
007000 01  STATEMENT-OUTPUT-REC.
007100     05  STMO-BODY                 PIC X(130).
007200     05  FILLER                    PIC X(02).
007300 
007400 WORKING-STORAGE SECTION.
007500 COPY CBDATEW.
007600 
007700 01  FS-TRAN-FILE                  PIC X(02).
007800     88  FS-TRAN-OK                    VALUE "00".
007900     88  FS-TRAN-EOF                   VALUE "10".
008000 
008100 01  FS-STMT-OUTPUT                 PIC X(02).
008200     88  FS-STMT-OK                     VALUE "00".
008300 
008400 01  PERIOD-FIELDS.
008500     05  PERIOD-START          PIC 9(08).
008600     05  REQUEST-DATE          PIC 9(08).
008700 01  PERIOD-START-R REDEFINES PERIOD-FIELDS.
008800     05  PSTART-CCYY           PIC 9(04).
008900     05  PSTART-MM             PIC 9(02).
009000     05  PSTART-DD             PIC 9(02).
009100     05  FILLER                    PIC X(08).
009200 
009300* TICKET CB-101 - THE DETAIL LINE DATE WAS BEING MOVED STRAIGHT
009400* FROM THE NUMERIC YYYYMMDD TRANSACTION DATE INTO AN X(10) EDIT
009500* FIELD WITH NO REFORMATTING.  SPLIT AND REASSEMBLE IT THE SAME
009600* WAY 0300-DERIVE-PERIOD-START SPLITS THE PERIOD DATE.
009700 01  DETAIL-DATE-FIELDS.
009800     05  DTL-DATE-NUM          PIC 9(08).
009900 01  DETAIL-DATE-FIELDS-R REDEFINES DETAIL-DATE-FIELDS.
010000     05  DTL-DATE-CCYY         PIC 9(04).
010100     05  DTL-DATE-MM           PIC 9(02).
010200     05  DTL-DATE-DD           PIC 9(02).
010300 01  DTL-DATE-EDIT             PIC X(10).
010400 
010500 01  LOOKUP-FIELDS.
010600     05  ACCT-FUNCTION         PIC X(01).
010700     05  BANK-FUNCTION         PIC X(01).
010800     05  USER-FUNCTION         PIC X(01).
010900     05  AFFECTED-COUNT        PIC 9(01) COMP.
011000 01  LOOKUP-FIELDS-R REDEFINES LOOKUP-FIELDS.
011100     05  FILLER                    PIC X(04).
011200 
011300 01  CLIENT-NAME               PIC X(40).
011400 01  STMT-BANK-NAME                 PIC X(30).
011500 01  SENDER-NAME                PIC X(40).
011600 01  RECEIVER-NAME              PIC X(40).
011700* TICKET CB-092 - THE NOTE PRINTS ONLY THE RECEIVER'S FIRST NAME,
011800* THE FIRST WORD OF USER-NAME (SEE CBUSERR), NOT THE WHOLE
011900* FIRST-NAME-SPACE-SURNAME FIELD.
012000 01  RECEIVER-FIRST-NAME       PIC X(40).
012100 
012200 01  DETAIL-FIELDS.
012300     05  OPER-NOTE             PIC X(41).
012400     05  RECORD-AMOUNT         PIC S9(11)V99.
012500     05  AMOUNT-EDIT           PIC -(11)9.99.
012600 01  DETAIL-FIELDS-R REDEFINES DETAIL-FIELDS.
012700     05  FILLER                    PIC X(58).
012800 
012900* TICKET CB-093 - ONE 130-BYTE WORK LINE, VIEWED FOUR WAYS FOR THE
013000* FOUR KINDS OF HEADER-BLOCK ROW (TITLE, CENTRED BANK NAME, LABELLED
013100* ROW, COLUMN HEADING) - SAME IDEA AS THE BOXED LINE VIEWS IN CBBANK11.
013200 01  STMT-LINE.
013300     05  STMT-BODY             PIC X(130).
013400 01  TITLE-VIEW REDEFINES STMT-LINE.
013500     05  TITLE-TEXT            PIC X(50).
013600     05  FILLER                    PIC X(80).
013700 01  BANKLINE-VIEW REDEFINES STMT-LINE.
013800     05  FILLER                    PIC X(50).
013900     05  BANKLINE-NAME         PIC X(30).
014000     05  FILLER                    PIC X(50).
014100 01  LABELROW-VIEW REDEFINES STMT-LINE.
014200     05  LBLROW-LABEL          PIC X(30).
014300     05  LBLROW-VALUE          PIC X(30).
014400     05  FILLER                    PIC X(70).
014500 01  COLHEAD-VIEW REDEFINES STMT-LINE.
014600     05  COLHEAD-TEXT          PIC X(40).
014700     05  FILLER                    PIC X(90).
014800 
014900 01  PRINT-DETAIL-LINE.
015000     05  DTL-DATE              PIC X(10).
015100     05  FILLER                    PIC X(03) VALUE " | ".
015200     05  DTL-NOTE              PIC X(41).
015300     05  FILLER                    PIC X(03) VALUE " | ".
015400     05  DTL-AMOUNT            PIC X(15).
015500     05  FILLER                    PIC X(05) VALUE " BYN ".
015600     05  FILLER                    PIC X(53).
015700 
015800 COPY CBACCTR.
015900 COPY CBUSERR.
016000 COPY CBBANKR.
016100 
016200 LINKAGE SECTION.
016300 COPY CBREQR.
016400 
016500 PROCEDURE DIVISION USING OPER-REQUEST-REC.
016600 
016700 0100-MAIN-PROCESS.
016800     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.
016900     ACCEPT RUN-TIME-NUM FROM TIME.
017000     MOVE RUN-DATE-NUM TO REQUEST-DATE.
017100 
017200     MOVE REQ-ACCOUNT-ID TO ACCT-ID.
017300     MOVE "R" TO ACCT-FUNCTION.
017400     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
017500         AFFECTED-COUNT.
017600     IF ACCT-ID = 0
017700         GO TO 0100-MAIN-PROCESS-EXIT.
017800 
017900     MOVE ACCT-BANK-ID TO BANK-ID.
018000     MOVE "R" TO BANK-FUNCTION.
018100     CALL "CBBANK5" USING BANK-FUNCTION BANK-MASTER-REC
018200         AFFECTED-COUNT.
018300     MOVE BANK-NAME TO STMT-BANK-NAME.
018400 
018500     MOVE ACCT-USER-ID TO USER-ID.
018600     MOVE "R" TO USER-FUNCTION.
018700     CALL "CBBANK6" USING USER-FUNCTION USER-MASTER-REC
018800         AFFECTED-COUNT.
018900     MOVE USER-NAME TO CLIENT-NAME.
019000 
019100     PERFORM 0300-DERIVE-PERIOD-START
019200         THRU 0300-DERIVE-PERIOD-START-EXIT.
019300 
019400* TICKET CB-093 - THE FILES OPEN BEFORE THE HEADER BLOCK NOW,
019500* SINCE 1000-FORMAT-HEADER WRITES ITS OWN ROWS DIRECTLY INSTEAD
019600* OF HANDING ONE BUILT LINE BACK TO THIS PARAGRAPH.
019700     OPEN INPUT TRANSACTION-FILE.
019800     OPEN OUTPUT STATEMENT-OUTPUT-FILE.
019900 
020000     PERFORM 1000-FORMAT-HEADER THRU 1000-FORMAT-HEADER-EXIT.
020100 
020200     PERFORM 2100-READ-TRANSACTION
020300         THRU 2100-READ-TRANSACTION-EXIT.
020400     PERFORM 2000-SELECT-AND-BUILD
020500         THRU 2000-SELECT-AND-BUILD-EXIT
020600         UNTIL FS-TRAN-EOF.
020700 
020800     CLOSE TRANSACTION-FILE.
020900     CLOSE STATEMENT-OUTPUT-FILE.
021000 0100-MAIN-PROCESS-EXIT.
021100     GOBACK.
021200 
021300* TICKET CB-058/CB-087 - OPTION 1 IS A MONTH BACK, OPTION 2 A
021400* YEAR BACK, OPTION 3 THE ACCOUNT OPENING DATE.  NOTHING EVER
021500* STARTS EARLIER THAN THE ACCOUNT WAS OPENED.
021600 0300-DERIVE-PERIOD-START.
021700     MOVE REQUEST-DATE TO PERIOD-START.
021800 
021900     IF REQ-INTERVAL-MONTH
022000         IF PSTART-MM = 01
022100             MOVE 12 TO PSTART-MM
022200             SUBTRACT 1 FROM PSTART-CCYY
022300         ELSE
022400             SUBTRACT 1 FROM PSTART-MM
022500     ELSE
022600         IF REQ-INTERVAL-YEAR
022700             SUBTRACT 1 FROM PSTART-CCYY
022800         ELSE
022900             MOVE ACCT-CREATED TO PERIOD-START.
023000 
023100     IF PERIOD-START < ACCT-CREATED
023200         MOVE ACCT-CREATED TO PERIOD-START.
023300 0300-DERIVE-PERIOD-START-EXIT.
023400     EXIT.
023500 
023600* TICKET CB-093 - TITLE ROW, CENTRED BANK-NAME ROW, THEN ONE
023700* LABELLED ROW APIECE FOR CLIENT, ACCOUNT, CURRENCY, OPENING
023800* DATE, PERIOD, GENERATION DATE/TIME AND BALANCE, FOLLOWED BY
023900* THE DETAIL COLUMN HEADINGS AND A SEPARATOR RULE.
024000 1000-FORMAT-HEADER.
024100     MOVE SPACES TO STMT-LINE.
024200     MOVE "Выписка" TO TITLE-TEXT.
024300     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
024400 
024500     MOVE SPACES TO STMT-LINE.
024600     MOVE STMT-BANK-NAME TO BANKLINE-NAME.
024700     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
024800 
024900     MOVE SPACES TO STMT-LINE.
025000     MOVE "Клиент:" TO LBLROW-LABEL.
025100     MOVE CLIENT-NAME TO LBLROW-VALUE.
025200     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
025300 
025400     MOVE SPACES TO STMT-LINE.
025500     MOVE "Счёт:" TO LBLROW-LABEL.
025600     MOVE REQ-ACCOUNT-ID TO LBLROW-VALUE.
025700     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
025800 
025900     MOVE SPACES TO STMT-LINE.
026000     MOVE "Валюта:" TO LBLROW-LABEL.
026100     MOVE "BYN" TO LBLROW-VALUE.
026200     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
026300 
026400     MOVE SPACES TO STMT-LINE.
026500     MOVE "Дата открытия:" TO LBLROW-LABEL.
026600     MOVE ACCT-CREATED TO LBLROW-VALUE.
026700     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
026800 
026900     MOVE SPACES TO STMT-LINE.
027000     MOVE "Период:" TO LBLROW-LABEL.
027100     STRING PERIOD-START " - " REQUEST-DATE
027200         DELIMITED BY SIZE INTO LBLROW-VALUE.
027300     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
027400 
027500     MOVE SPACES TO STMT-LINE.
027600     MOVE "Сформировано:" TO LBLROW-LABEL.
027700     STRING RUN-DATE-NUM " " RUN-TIME-NUM
027800         DELIMITED BY SIZE INTO LBLROW-VALUE.
027900     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
028000 
028100     MOVE ACCT-BALANCE TO AMOUNT-EDIT.
028200     MOVE SPACES TO STMT-LINE.
028300     MOVE "Остаток:" TO LBLROW-LABEL.
028400     STRING AMOUNT-EDIT " BYN" DELIMITED BY SIZE
028500         INTO LBLROW-VALUE.
028600     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
028700 
028800     MOVE SPACES TO STMT-LINE.
028900     MOVE "Дата | Примечание | Сумма" TO COLHEAD-TEXT.
029000     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
029100 
029200     MOVE SPACES TO STMT-LINE.
029300     MOVE ALL "-" TO COLHEAD-TEXT.
029400     WRITE STATEMENT-OUTPUT-REC FROM STMT-LINE.
029500 1000-FORMAT-HEADER-EXIT.
029600     EXIT.
029700 
029800 2100-READ-TRANSACTION.
029900     READ TRANSACTION-FILE
030000         AT END SET FS-TRAN-EOF TO TRUE.
030100 2100-READ-TRANSACTION-EXIT.
030200     EXIT.
030300 
030400* TICKET CB-087 - ONLY TRANSACTIONS WHERE THIS ACCOUNT IS SENDER
030500* OR RECEIVER, DATED ON OR AFTER THE PERIOD START AND ON OR
030600* BEFORE THE REQUEST DATE, ARE WRITTEN TO THE STATEMENT.
030700* TICKET CB-087 - THE SELECTION TEST USES REQ-ACCOUNT-ID, NOT
030800* ACCT-ID, SINCE THE SENDER/RECEIVER NAME LOOKUPS BELOW REUSE
030900* ACCOUNT-MASTER-REC AND LEAVE ACCT-ID POINTING AT WHICHEVER
031000* ACCOUNT WAS LOOKED UP LAST.
031100 2000-SELECT-AND-BUILD.
031200     IF (TRF-SENDER-VIEW = REQ-ACCOUNT-ID
031300         OR TRF-RECEIVER-VIEW = REQ-ACCOUNT-ID)
031400         AND TRF-DATE-VIEW >= PERIOD-START
031500         AND TRF-DATE-VIEW <= REQUEST-DATE
031600         PERFORM 2200-BUILD-DETAIL-LINE
031700             THRU 2200-BUILD-DETAIL-LINE-EXIT.
031800 
031900     PERFORM 2100-READ-TRANSACTION THRU 2100-READ-TRANSACTION-EXIT.
032000 2000-SELECT-AND-BUILD-EXIT.
032100     EXIT.
032200 
032300* TICKET CB-087 - C = THIS STATEMENT'S OWNER, S = SENDER, R =
032400* RECEIVER - THE FOUR-WAY NOTE/SIGN RULE BELOW.
032500 2200-BUILD-DETAIL-LINE.
032600     MOVE SPACES TO SENDER-NAME.
032700     MOVE SPACES TO RECEIVER-NAME.
032800 
032900     IF TRF-SENDER-VIEW NOT = 0
033000         PERFORM 2210-RESOLVE-SENDER-NAME
033100             THRU 2210-RESOLVE-SENDER-NAME-EXIT.
033200     IF TRF-RECEIVER-VIEW NOT = 0
033300         PERFORM 2220-RESOLVE-RECEIVER-NAME
033400             THRU 2220-RESOLVE-RECEIVER-NAME-EXIT.
033500 
033600     IF RECEIVER-NAME = SPACES
033700         MOVE "Снятие средств" TO OPER-NOTE
033800         COMPUTE RECORD-AMOUNT = TRF-AMOUNT-VIEW * -1
033900     ELSE
034000         IF SENDER-NAME = SPACES
034100             MOVE "Пополнение счёта" TO OPER-NOTE
034200             MOVE TRF-AMOUNT-VIEW TO RECORD-AMOUNT
034300         ELSE
034400             IF RECEIVER-NAME NOT = CLIENT-NAME
034500                 STRING "Перевод для " RECEIVER-FIRST-NAME
034600                     DELIMITED BY SIZE INTO OPER-NOTE
034700                 COMPUTE RECORD-AMOUNT = TRF-AMOUNT-VIEW * -1
034800             ELSE
034900                 STRING "Пополнение от " RECEIVER-FIRST-NAME
035000                     DELIMITED BY SIZE INTO OPER-NOTE
035100                 MOVE TRF-AMOUNT-VIEW TO RECORD-AMOUNT.
035200 
035300     MOVE RECORD-AMOUNT TO AMOUNT-EDIT.
035400     MOVE SPACES TO PRINT-DETAIL-LINE.
035500     PERFORM 2230-FORMAT-DETAIL-DATE THRU 2230-FORMAT-DETAIL-DATE-EXIT.
035600     MOVE DTL-DATE-EDIT TO DTL-DATE.
035700     MOVE OPER-NOTE TO DTL-NOTE.
035800     MOVE AMOUNT-EDIT TO DTL-AMOUNT.
035900     WRITE STATEMENT-OUTPUT-REC FROM PRINT-DETAIL-LINE.
036000 2200-BUILD-DETAIL-LINE-EXIT.
036100     EXIT.
036200 
036300 2210-RESOLVE-SENDER-NAME.
036400     MOVE TRF-SENDER-VIEW TO ACCT-ID.
036500     MOVE "R" TO ACCT-FUNCTION.
036600     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
036700         AFFECTED-COUNT.
036800     MOVE ACCT-USER-ID TO USER-ID.
036900     MOVE "R" TO USER-FUNCTION.
037000     CALL "CBBANK6" USING USER-FUNCTION USER-MASTER-REC
037100         AFFECTED-COUNT.
037200     MOVE USER-NAME TO SENDER-NAME.
037300 2210-RESOLVE-SENDER-NAME-EXIT.
037400     EXIT.
037500 
037600 2220-RESOLVE-RECEIVER-NAME.
037700     MOVE TRF-RECEIVER-VIEW TO ACCT-ID.
037800     MOVE "R" TO ACCT-FUNCTION.
037900     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
038000         AFFECTED-COUNT.
038100     MOVE ACCT-USER-ID TO USER-ID.
038200     MOVE "R" TO USER-FUNCTION.
038300     CALL "CBBANK6" USING USER-FUNCTION USER-MASTER-REC
038400         AFFECTED-COUNT.
038500     MOVE USER-NAME TO RECEIVER-NAME.
038600 
038700* TICKET CB-092 - USER-NAME IS "FIRST SPACE SURNAME"; UNSTRING
038800* ON THE FIRST SPACE LIFTS OUT JUST THE FIRST NAME FOR THE NOTE.
038900     MOVE SPACES TO RECEIVER-FIRST-NAME.
039000     UNSTRING RECEIVER-NAME DELIMITED BY SPACE
039100         INTO RECEIVER-FIRST-NAME.
039200 2220-RESOLVE-RECEIVER-NAME-EXIT.
039300     EXIT.
039400 
039500* TICKET CB-101 - DD-MM-CCYY, TO MATCH THE REST OF THE STATEMENT.
039600 2230-FORMAT-DETAIL-DATE.
039700     MOVE TRF-DATE-VIEW TO DTL-DATE-NUM.
039800     MOVE SPACES TO DTL-DATE-EDIT.
039900     STRING DTL-DATE-DD "-" DTL-DATE-MM "-" DTL-DATE-CCYY
040000         DELIMITED BY SIZE INTO DTL-DATE-EDIT.
040100 2230-FORMAT-DETAIL-DATE-EXIT.
040200     EXIT.
