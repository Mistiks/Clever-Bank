000100*
000200*****************************************************************
000300* CBBANK3 - WITHDRAWAL OPERATION PROCESSOR
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "RETIRAR EFECTIVO" PROGRAM (BANK4), THE
000700* ATM MENU OPTION FOR A CASH WITHDRAWAL.  SAME SHAPE AS CBBANK2
000800* BUT WITH THE SUFFICIENT-FUNDS CHECK THAT A DEPOSIT NEVER
000900* NEEDED.  CALLED BY CBBANK1 FOR EVERY 'W' REQUEST.
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200* 1985-07-02  RSM  TICKET CB-005 INITIAL WRITE-UP (BANK4, CASH
001300*                  WITHDRAWAL FROM CARD)
001400* 1990-09-11  LCV  TICKET CB-015 RECEIPT PRINTED AT THE ATM AFTER
001500*                  A SUCCESSFUL WITHDRAWAL
001600* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
001700* 2002-06-04  JQT  TICKET CB-082 RETIRED THE ATM WITHDRAWAL
001800*                  PROGRAM, REBUILT AS THE CLEVER-BANK WITHDRAWAL
001900*                  OPERATION PROCESSOR - CALLS CBBANK7 (ACCOUNT),
002000*                  CBBANK8 (TRANSACTION), CBBANK11 (CHECK)
002100* 2002-06-11  JQT  TICKET CB-081 COMPENSATING ROLLBACK ADDED - IF
002200*                  THE TRANSACTION RECORD CANNOT BE WRITTEN THE
002300*                  BALANCE DROP IS REVERSED
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. CBBANK3.
002700 AUTHOR. R-S-MARTINEZ.
002800 INSTALLATION. UNIZARBANK DATA CENTER.
002900 DATE-WRITTEN. 07-02-1985.
003000 DATE-COMPILED.
003100 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. UNIZAR-9375.
003600 OBJECT-COMPUTER. UNIZAR-9375.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS REPORT-SWITCH.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 COPY CBDATEW.
004400 
004500 01  ACCT-FUNCTION             PIC X(01).
004600 01  TRAN-FUNCTION             PIC X(01).
004700 01  AFFECTED-COUNT            PIC 9(01) COMP.
004800 01  HOLD-AMOUNT               PIC S9(11)V99.
004900 01  HOLD-AMOUNT-R REDEFINES HOLD-AMOUNT.
005000     05  HOLD-AMOUNT-INT       PIC S9(11).
005100     05  HOLD-AMOUNT-DEC       PIC 9(02).
005200 01  SAVE-BALANCE              PIC S9(11)V99.
005300 01  SAVE-BALANCE-R REDEFINES SAVE-BALANCE.
005400     05  SAVE-BALANCE-INT      PIC S9(11).
005500     05  SAVE-BALANCE-DEC      PIC 9(02).
005600 01  HOLD-FIELDS.
005700     05  HOLD-ACCOUNT-ID       PIC 9(10).
005800     05  FILLER                    PIC X(10).
005900 01  HOLD-FIELDS-R REDEFINES HOLD-FIELDS.
006000     05  HOLD-ACCOUNT-ID-X     PIC X(10).
006100     05  FILLER                    PIC X(10).
006200 
006300 COPY CBACCTR.
006400 COPY CBTRANR.
006500 COPY CBCHKLK.
006600 
006700 LINKAGE SECTION.
006800 COPY CBREQR.
006900 COPY CBOPRLK.
007000 
007100 PROCEDURE DIVISION USING OPER-REQUEST-REC OPER-RESULT-REC.
007200 
007300 0100-MAIN-PROCESS.
007400     MOVE "F" TO OPR-STATUS.
007500     MOVE SPACES TO OPR-MESSAGE.
007600     MOVE 0 TO OPR-AMOUNT-APPLIED.
007700     MOVE REQ-ACCOUNT-ID TO HOLD-ACCOUNT-ID.
007800     MOVE REQ-AMOUNT TO HOLD-AMOUNT.
007900 
008000     PERFORM 1000-FIND-ACCOUNT THRU 1000-FIND-ACCOUNT-EXIT.
008100     IF ACCT-ID = 0
008200         MOVE "Account with entered id doesn't exist" TO OPR-MESSAGE
008300         GO TO 0100-MAIN-PROCESS-EXIT.
008400 
008500     IF ACCT-BALANCE < HOLD-AMOUNT
008600         MOVE "There are not enough money on account balance" TO
008700             OPR-MESSAGE
008800         GO TO 0100-MAIN-PROCESS-EXIT.
008900 
009000     MOVE ACCT-BALANCE TO SAVE-BALANCE.
009100     SUBTRACT HOLD-AMOUNT FROM ACCT-BALANCE.
009200 
009300     PERFORM 2000-UPDATE-ACCOUNT THRU 2000-UPDATE-ACCOUNT-EXIT.
009400     IF AFFECTED-COUNT NOT = 1
009500         MOVE "An error occurred during cash withdrawal" TO
009600             OPR-MESSAGE
009700         GO TO 0100-MAIN-PROCESS-EXIT.
009800 
009900     PERFORM 3000-RECORD-TRANSACTION
010000         THRU 3000-RECORD-TRANSACTION-EXIT.
010100     IF AFFECTED-COUNT NOT = 1
010200         MOVE SAVE-BALANCE TO ACCT-BALANCE
010300         MOVE "U" TO ACCT-FUNCTION
010400         CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
010500             AFFECTED-COUNT
010600         MOVE "An error occurred while saving transaction information"
010700             TO OPR-MESSAGE
010800         GO TO 0100-MAIN-PROCESS-EXIT.
010900 
011000     PERFORM 4000-PRINT-CHECK THRU 4000-PRINT-CHECK-EXIT.
011100 
011200     MOVE "S" TO OPR-STATUS.
011300     MOVE "Operation completed successfully" TO OPR-MESSAGE.
011400     MOVE HOLD-AMOUNT TO OPR-AMOUNT-APPLIED.
011500 0100-MAIN-PROCESS-EXIT.
011600     GOBACK.
011700 
011800 1000-FIND-ACCOUNT.
011900     MOVE HOLD-ACCOUNT-ID TO ACCT-ID.
012000     MOVE "R" TO ACCT-FUNCTION.
012100     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
012200         AFFECTED-COUNT.
012300 1000-FIND-ACCOUNT-EXIT.
012400     EXIT.
012500 
012600 2000-UPDATE-ACCOUNT.
012700     MOVE "U" TO ACCT-FUNCTION.
012800     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
012900         AFFECTED-COUNT.
013000 2000-UPDATE-ACCOUNT-EXIT.
013100     EXIT.
013200 
013300 3000-RECORD-TRANSACTION.
013400     MOVE HOLD-ACCOUNT-ID TO TRAN-SENDER-ID.
013500     MOVE 0 TO TRAN-RECEIVER-ID.
013600     MOVE HOLD-AMOUNT TO TRAN-AMOUNT.
013700     MOVE "A" TO TRAN-FUNCTION.
013800     CALL "CBBANK8" USING TRAN-FUNCTION TRAN-MASTER-REC
013900         AFFECTED-COUNT.
014000 3000-RECORD-TRANSACTION-EXIT.
014100     EXIT.
014200 
014300 4000-PRINT-CHECK.
014400     MOVE TRAN-ID TO CHK-TRAN-ID.
014500     MOVE TRAN-DATE TO CHK-TRAN-DATE.
014600     MOVE TRAN-TIME TO CHK-TRAN-TIME.
014700     MOVE ACCT-BANK-ID TO CHK-SENDER-BANK-ID.
014800     MOVE 0 TO CHK-RECEIVER-BANK-ID.
014900     MOVE HOLD-ACCOUNT-ID TO CHK-SENDER-ACCT-ID.
015000     MOVE 0 TO CHK-RECEIVER-ACCT-ID.
015100     MOVE HOLD-AMOUNT TO CHK-AMOUNT.
015200     CALL "CBBANK11" USING CHECK-REQUEST-REC.
015300 4000-PRINT-CHECK-EXIT.
015400     EXIT.
