000100*
000200*****************************************************************
000300* CBBANK6 - USER (CLIENT) MAINTENANCE SERVICE
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD CHANGE-PIN PROGRAM (BANK8).  THAT ONE
000700* OPENED THE CARD FILE, FOUND ONE ROW BY CARD NUMBER, REWROTE ONE
000800* FIELD.  THE CARD/PIN/ATTEMPT-COUNTER LOGIC IS GONE; WHAT
000900* SURVIVES IS THE KEYED FIND-AND-REWRITE SHAPE, NOW DRIVING FULL
001000* ADD/READ/UPDATE/DELETE ON THE CLIENT MASTER.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300* 1985-02-11  RSM  TICKET CB-003 INITIAL WRITE-UP (BANK8, CHANGE
001400*                  PERSONAL PIN OFF THE ATM MENU)
001500* 1989-10-02  RSM  TICKET CB-012 ADDED THE SECOND-ENTRY CHECK
001600*                  WHEN THE CUSTOMER RETYPES THE NEW PIN
001700* 1991-01-15  LCV  TICKET CB-017 TABLE-DRIVEN RE-WRITE TO MATCH
001800*                  BANK5/BANK7
001900* 1998-12-04  JQT  TICKET CB-058 Y2K - SWITCHED ACCEPT FROM DATE
002000*                  TO ACCEPT FROM DATE YYYYMMDD THROUGHOUT
002100* 2002-03-19  JQT  TICKET CB-069 RETIRED THE CHANGE-PIN PROGRAM,
002200*                  RECYCLED AS THE CLIENT MASTER MAINTENANCE
002300*                  SERVICE FOR THE NEW CLEVER-BANK SUITE; USER-ID
002400*                  REPLACES THE CARD NUMBER AS THE SEARCH KEY
002500* 2002-03-25  JQT  TICKET CB-070 ADD/READ/UPDATE/DELETE DISPATCH
002600*                  AND AFFECTED-ROW COUNT ADDED
002700* 2006-07-02  DPR  TICKET CB-091 RAISED USER-TABLE FROM 500 TO
002800*                  2000 ENTRIES
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. CBBANK6.
003200 AUTHOR. R-S-MARTINEZ.
003300 INSTALLATION. UNIZARBANK DATA CENTER.
003400 DATE-WRITTEN. 02-11-1985.
003500 DATE-COMPILED.
003600 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. UNIZAR-9375.
004100 OBJECT-COMPUTER. UNIZAR-9375.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS CB6-REPORT-SWITCH.
004500 
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT USER-MASTER-FILE ASSIGN TO USERMAST
004900     ORGANIZATION IS SEQUENTIAL
005000     ACCESS MODE IS SEQUENTIAL
005100     FILE STATUS IS FS-USER-MASTER.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  USER-MASTER-FILE
005600     LABEL RECORD STANDARD.
005700 01  USER-MASTER-FILE-REC.
005800     05  FILLER                    PIC X(50).
005900 01  USER-MASTER-FILE-REC-R REDEFINES USER-MASTER-FILE-REC.
006000     05  UMF-ID-VIEW               PIC 9(10).
006100     05  UMF-NAME-VIEW             PIC X(40).
006200 
006300 WORKING-STORAGE SECTION.
006400 COPY CBDATEW.
006500 
006600 01  FS-USER-MASTER                PIC X(02).
006700     88  FS-USER-OK                    VALUE "00".
006800     88  FS-USER-EOF                   VALUE "10".
006900 
007000 01  USER-CONTROL-COUNTERS.
007100     05  USER-TABLE-COUNT          PIC 9(04) COMP.
007200     05  USER-SUB                  PIC 9(04) COMP.
007300     05  USER-SHIFT-SUB            PIC 9(04) COMP.
007400     05  USER-INSERT-AT            PIC 9(04) COMP.
007500     05  USER-SEARCH-KEY           PIC 9(10).
007600     05  USER-SEARCH-KEY-R REDEFINES USER-SEARCH-KEY.
007700         10  USER-SEARCH-KEY-HI    PIC 9(05).
007800         10  USER-SEARCH-KEY-LO    PIC 9(05).
007900     05  FILLER                    PIC X(08).
008000 
008100 01  USER-TABLE-AREA.
008200     05  USER-TABLE-ENTRY OCCURS 2000 TIMES
008300         ASCENDING KEY IS USER-T-ID
008400         INDEXED BY USER-IDX.
008500         10  USER-T-ID             PIC 9(10).
008600         10  USER-T-NAME           PIC X(40).
008700 01  USER-TABLE-ENTRY-R REDEFINES USER-TABLE-AREA.
008800     05  USER-TABLE-RAW OCCURS 2000 TIMES.
008900         10  FILLER                PIC X(50).
009000 
009100 LINKAGE SECTION.
009200 01  USER-FUNCTION              PIC X(01).
009300     88  FN-ADD                     VALUE "A".
009400     88  FN-READ                    VALUE "R".
009500     88  FN-UPDATE                  VALUE "U".
009600     88  FN-DELETE                  VALUE "D".
009700 COPY CBUSERR.
009800 01  AFFECTED-COUNT              PIC 9(01) COMP.
009900 
010000 PROCEDURE DIVISION USING USER-FUNCTION
010100                          USER-MASTER-REC
010200                          AFFECTED-COUNT.
010300 
010400 0100-MAIN-PROCESS.
010500     MOVE 0 TO AFFECTED-COUNT.
010600     PERFORM 1000-LOAD-USER-TABLE
010700         THRU 1000-LOAD-USER-TABLE-EXIT.
010800 
010900     IF FN-ADD
011000         PERFORM 2000-ADD-USER THRU 2000-ADD-USER-EXIT
011100     ELSE
011200         IF FN-READ
011300             PERFORM 2100-READ-USER THRU 2100-READ-USER-EXIT
011400         ELSE
011500             IF FN-UPDATE
011600                 PERFORM 2200-UPDATE-USER
011700                     THRU 2200-UPDATE-USER-EXIT
011800             ELSE
011900                 IF FN-DELETE
012000                     PERFORM 2300-DELETE-USER
012100                         THRU 2300-DELETE-USER-EXIT.
012200 
012300     IF FN-ADD OR FN-UPDATE OR FN-DELETE
012400         IF AFFECTED-COUNT = 1
012500             PERFORM 3000-REWRITE-USER-FILE
012600                 THRU 3000-REWRITE-USER-FILE-EXIT.
012700 
012800     GOBACK.
012900 
013000 1000-LOAD-USER-TABLE.
013100     MOVE 0 TO USER-TABLE-COUNT.
013200     OPEN INPUT USER-MASTER-FILE.
013300     IF NOT FS-USER-OK
013400         GO TO 1000-LOAD-USER-TABLE-EXIT.
013500 
013600 1010-LOAD-USER-NEXT.
013700     READ USER-MASTER-FILE
013800         AT END GO TO 1090-LOAD-USER-DONE.
013900     ADD 1 TO USER-TABLE-COUNT.
014000     MOVE USER-MASTER-FILE-REC
014100         TO USER-TABLE-ENTRY (USER-TABLE-COUNT).
014200     GO TO 1010-LOAD-USER-NEXT.
014300 
014400 1090-LOAD-USER-DONE.
014500     CLOSE USER-MASTER-FILE.
014600 1000-LOAD-USER-TABLE-EXIT.
014700     EXIT.
014800 
014900 2000-ADD-USER.
015000     IF USER-TABLE-COUNT > 0
015100         SET USER-IDX TO 1
015200         SEARCH ALL USER-TABLE-ENTRY
015300             AT END NEXT SENTENCE
015400             WHEN USER-T-ID (USER-IDX) = USER-ID
015500                 GO TO 2000-ADD-USER-EXIT.
015600 
015700     MOVE 1 TO USER-INSERT-AT.
015800     PERFORM 2010-FIND-INSERT-POINT
015900         THRU 2010-FIND-INSERT-POINT-EXIT
016000         VARYING USER-SUB FROM 1 BY 1
016100         UNTIL USER-SUB > USER-TABLE-COUNT.
016200 
016300     PERFORM 2020-SHIFT-USER-UP
016400         THRU 2020-SHIFT-USER-UP-EXIT
016500         VARYING USER-SHIFT-SUB FROM USER-TABLE-COUNT BY -1
016600         UNTIL USER-SHIFT-SUB < USER-INSERT-AT.
016700 
016800     MOVE USER-ID TO USER-T-ID (USER-INSERT-AT).
016900     MOVE USER-NAME TO USER-T-NAME (USER-INSERT-AT).
017000     ADD 1 TO USER-TABLE-COUNT.
017100     MOVE 1 TO AFFECTED-COUNT.
017200 2000-ADD-USER-EXIT.
017300     EXIT.
017400 
017500 2010-FIND-INSERT-POINT.
017600     IF USER-T-ID (USER-SUB) < USER-ID
017700         ADD 1 TO USER-INSERT-AT.
017800 2010-FIND-INSERT-POINT-EXIT.
017900     EXIT.
018000 
018100 2020-SHIFT-USER-UP.
018200     MOVE USER-TABLE-ENTRY (USER-SHIFT-SUB)
018300         TO USER-TABLE-ENTRY (USER-SHIFT-SUB + 1).
018400 2020-SHIFT-USER-UP-EXIT.
018500     EXIT.
018600 
018700 2100-READ-USER.
018800     MOVE USER-ID TO USER-SEARCH-KEY.
018900     MOVE 0 TO USER-ID.
019000     MOVE SPACES TO USER-NAME.
019100     IF USER-TABLE-COUNT = 0
019200         GO TO 2100-READ-USER-EXIT.
019300 
019400     SET USER-IDX TO 1.
019500     SEARCH ALL USER-TABLE-ENTRY
019600         AT END GO TO 2100-READ-USER-EXIT
019700         WHEN USER-T-ID (USER-IDX) = USER-SEARCH-KEY
019800             MOVE USER-T-ID (USER-IDX) TO USER-ID
019900             MOVE USER-T-NAME (USER-IDX) TO USER-NAME
020000             MOVE 1 TO AFFECTED-COUNT.
020100 2100-READ-USER-EXIT.
020200     EXIT.
020300 
020400 2200-UPDATE-USER.
020500     IF USER-TABLE-COUNT = 0
020600         GO TO 2200-UPDATE-USER-EXIT.
020700 
020800     SET USER-IDX TO 1.
020900     SEARCH ALL USER-TABLE-ENTRY
021000         AT END GO TO 2200-UPDATE-USER-EXIT
021100         WHEN USER-T-ID (USER-IDX) = USER-ID
021200             MOVE USER-NAME TO USER-T-NAME (USER-IDX)
021300             MOVE 1 TO AFFECTED-COUNT.
021400 2200-UPDATE-USER-EXIT.
021500     EXIT.
021600 
021700 2300-DELETE-USER.
021800     IF USER-TABLE-COUNT = 0
021900         GO TO 2300-DELETE-USER-EXIT.
022000 
022100     SET USER-IDX TO 1.
022200     SEARCH ALL USER-TABLE-ENTRY
022300         AT END GO TO 2300-DELETE-USER-EXIT
022400         WHEN USER-T-ID (USER-IDX) = USER-ID
022500             SET USER-SUB TO USER-IDX
022600             MOVE 1 TO AFFECTED-COUNT.
022700 
022800     IF AFFECTED-COUNT = 1
022900         PERFORM 2310-SHIFT-USER-DOWN
023000             THRU 2310-SHIFT-USER-DOWN-EXIT
023100             VARYING USER-SHIFT-SUB FROM USER-SUB BY 1
023200             UNTIL USER-SHIFT-SUB >= USER-TABLE-COUNT
023300         SUBTRACT 1 FROM USER-TABLE-COUNT.
023400 2300-DELETE-USER-EXIT.
023500     EXIT.
023600 
023700 2310-SHIFT-USER-DOWN.
023800     MOVE USER-TABLE-ENTRY (USER-SHIFT-SUB + 1)
023900         TO USER-TABLE-ENTRY (USER-SHIFT-SUB).
024000 2310-SHIFT-USER-DOWN-EXIT.
024100     EXIT.
024200 
024300 3000-REWRITE-USER-FILE.
024400     OPEN OUTPUT USER-MASTER-FILE.
024500     PERFORM 3010-WRITE-ONE-USER
024600         THRU 3010-WRITE-ONE-USER-EXIT
024700         VARYING USER-SUB FROM 1 BY 1
024800         UNTIL USER-SUB > USER-TABLE-COUNT.
024900     CLOSE USER-MASTER-FILE.
025000 3000-REWRITE-USER-FILE-EXIT.
025100     EXIT.
025200 
025300 3010-WRITE-ONE-USER.
025400     MOVE USER-TABLE-ENTRY (USER-SUB) TO USER-MASTER-FILE-REC.
025500     WRITE USER-MASTER-FILE-REC.
025600 3010-WRITE-ONE-USER-EXIT.
025700     EXIT.
