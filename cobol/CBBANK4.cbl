000100*
000200*****************************************************************
000300* CBBANK4 - TRANSFER OPERATION PROCESSOR
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "ORDENAR TRANSFERENCIA" PROGRAM (BANK6),
000700* THE ATM MENU OPTION THAT MOVED MONEY FROM THE LOGGED-IN CARD TO
000800* A DESTINATION CARD LOOKED UP BY NUMBER.  THE TWO-ACCOUNT-AT-ONCE
000900* SHAPE CARRIES OVER DIRECTLY.  CALLED BY CBBANK1 FOR EVERY 'T'
001000* REQUEST.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300* 1985-08-20  RSM  TICKET CB-005 INITIAL WRITE-UP (BANK6, ORDER A
001400*                  TRANSFER TO ANOTHER CARD)
001500* 1990-09-11  LCV  TICKET CB-015 RECEIPT PRINTED AT THE ATM AFTER
001600*                  A SUCCESSFUL TRANSFER
001700* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
001800* 2002-06-04  JQT  TICKET CB-083 RETIRED THE ATM TRANSFER
001900*                  PROGRAM, REBUILT AS THE CLEVER-BANK TRANSFER
002000*                  OPERATION PROCESSOR - CALLS CBBANK7 (ACCOUNT)
002100*                  TWICE, CBBANK8 (TRANSACTION), CBBANK11 (CHECK)
002200* 2002-06-11  JQT  TICKET CB-081 COMPENSATING ROLLBACK ADDED - IF
002300*                  THE TRANSACTION RECORD CANNOT BE WRITTEN BOTH
002400*                  BALANCE MOVES ARE REVERSED TOGETHER
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. CBBANK4.
002800 AUTHOR. R-S-MARTINEZ.
002900 INSTALLATION. UNIZARBANK DATA CENTER.
003000 DATE-WRITTEN. 08-20-1985.
003100 DATE-COMPILED.
003200 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. UNIZAR-9375.
003700 OBJECT-COMPUTER. UNIZAR-9375.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS REPORT-SWITCH.
004100 
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 COPY CBDATEW.
004500 
004600 01  ACCT-FUNCTION             PIC X(01).
004700 01  TRAN-FUNCTION             PIC X(01).
004800 01  AFFECTED-COUNT            PIC 9(01) COMP.
004900 01  HOLD-AMOUNT               PIC S9(11)V99.
005000 01  HOLD-AMOUNT-R REDEFINES HOLD-AMOUNT.
005100     05  HOLD-AMOUNT-INT       PIC S9(11).
005200     05  HOLD-AMOUNT-DEC       PIC 9(02).
005300 
005400 01  HOLD-FIELDS.
005500     05  SENDER-ID             PIC 9(10).
005600     05  RECEIVER-ID           PIC 9(10).
005700     05  SENDER-BANK-ID        PIC 9(10).
005800     05  RECEIVER-BANK-ID      PIC 9(10).
005900     05  SENDER-USER-ID        PIC 9(10).
006000     05  RECEIVER-USER-ID      PIC 9(10).
006100 01  HOLD-FIELDS-R REDEFINES HOLD-FIELDS.
006200     05  FILLER                    PIC X(60).
006300 
006400 01  SAVE-BALANCES.
006500     05  SAVE-SENDER-BAL       PIC S9(11)V99.
006600     05  SAVE-RECEIVER-BAL     PIC S9(11)V99.
006700 01  SAVE-BALANCES-R REDEFINES SAVE-BALANCES.
006800     05  SAVE-SENDER-BAL-INT   PIC S9(11).
006900     05  SAVE-SENDER-BAL-DEC   PIC 9(02).
007000     05  SAVE-RECEIVER-BAL-INT PIC S9(11).
007100     05  SAVE-RECEIVER-BAL-DEC PIC 9(02).
007200 
007300 COPY CBACCTR.
007400 COPY CBTRANR.
007500 COPY CBCHKLK.
007600 
007700 LINKAGE SECTION.
007800 COPY CBREQR.
007900 COPY CBOPRLK.
008000 
008100 PROCEDURE DIVISION USING OPER-REQUEST-REC OPER-RESULT-REC.
008200 
008300* TICKET CB-083 - THE ORIGINAL ATM PROGRAM LOOKED UP THE
008400* RECEIVER FIRST, THEN THE SENDER (ITS OWN CARD). THAT ORDER IS
008500* KEPT HERE, AND IS ALSO THE ORDER THE BUSINESS RULE CALLS FOR.
008600 0100-MAIN-PROCESS.
008700     MOVE "F" TO OPR-STATUS.
008800     MOVE SPACES TO OPR-MESSAGE.
008900     MOVE 0 TO OPR-AMOUNT-APPLIED.
009000     MOVE REQ-ACCOUNT-ID TO SENDER-ID.
009100     MOVE REQ-RECEIVER-ID TO RECEIVER-ID.
009200     MOVE REQ-AMOUNT TO HOLD-AMOUNT.
009300 
009400     MOVE RECEIVER-ID TO ACCT-ID.
009500     MOVE "R" TO ACCT-FUNCTION.
009600     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
009700         AFFECTED-COUNT.
009800     IF ACCT-ID = 0
009900         MOVE "Receiver account with entered id doesn't exist"
010000             TO OPR-MESSAGE
010100         GO TO 0100-MAIN-PROCESS-EXIT.
010200     MOVE ACCT-BANK-ID TO RECEIVER-BANK-ID.
010300     MOVE ACCT-USER-ID TO RECEIVER-USER-ID.
010400     MOVE ACCT-BALANCE TO SAVE-RECEIVER-BAL.
010500 
010600     MOVE SENDER-ID TO ACCT-ID.
010700     MOVE "R" TO ACCT-FUNCTION.
010800     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
010900         AFFECTED-COUNT.
011000     IF ACCT-ID = 0
011100         MOVE "Sender account with entered id doesn't exist"
011200             TO OPR-MESSAGE
011300         GO TO 0100-MAIN-PROCESS-EXIT.
011400     MOVE ACCT-BANK-ID TO SENDER-BANK-ID.
011500     MOVE ACCT-USER-ID TO SENDER-USER-ID.
011600     MOVE ACCT-BALANCE TO SAVE-SENDER-BAL.
011700 
011800     IF ACCT-BALANCE < HOLD-AMOUNT
011900         MOVE "There are not enough money on account balance"
012000             TO OPR-MESSAGE
012100         GO TO 0100-MAIN-PROCESS-EXIT.
012200 
012300     SUBTRACT HOLD-AMOUNT FROM ACCT-BALANCE.
012400     MOVE "U" TO ACCT-FUNCTION.
012500     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
012600         AFFECTED-COUNT.
012700 
012800     MOVE RECEIVER-ID TO ACCT-ID.
012900     MOVE RECEIVER-BANK-ID TO ACCT-BANK-ID.
013000     MOVE RECEIVER-USER-ID TO ACCT-USER-ID.
013100     ADD HOLD-AMOUNT TO SAVE-RECEIVER-BAL GIVING ACCT-BALANCE.
013200     MOVE "U" TO ACCT-FUNCTION.
013300     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
013400         AFFECTED-COUNT.
013500 
013600     MOVE SENDER-ID TO TRAN-SENDER-ID.
013700     MOVE RECEIVER-ID TO TRAN-RECEIVER-ID.
013800     MOVE HOLD-AMOUNT TO TRAN-AMOUNT.
013900     MOVE "A" TO TRAN-FUNCTION.
014000     CALL "CBBANK8" USING TRAN-FUNCTION TRAN-MASTER-REC
014100         AFFECTED-COUNT.
014200 
014300     IF AFFECTED-COUNT NOT = 1
014400         PERFORM 5000-REVERSE-BOTH-BALANCES
014500             THRU 5000-REVERSE-BOTH-BALANCES-EXIT
014600         MOVE "An error occurred while saving transaction information"
014700             TO OPR-MESSAGE
014800         GO TO 0100-MAIN-PROCESS-EXIT.
014900 
015000     MOVE TRAN-ID TO CHK-TRAN-ID.
015100     MOVE TRAN-DATE TO CHK-TRAN-DATE.
015200     MOVE TRAN-TIME TO CHK-TRAN-TIME.
015300     MOVE SENDER-BANK-ID TO CHK-SENDER-BANK-ID.
015400     MOVE RECEIVER-BANK-ID TO CHK-RECEIVER-BANK-ID.
015500     MOVE SENDER-ID TO CHK-SENDER-ACCT-ID.
015600     MOVE RECEIVER-ID TO CHK-RECEIVER-ACCT-ID.
015700     MOVE HOLD-AMOUNT TO CHK-AMOUNT.
015800     CALL "CBBANK11" USING CHECK-REQUEST-REC.
015900 
016000     MOVE "S" TO OPR-STATUS.
016100     MOVE "Operation completed successfully" TO OPR-MESSAGE.
016200     MOVE HOLD-AMOUNT TO OPR-AMOUNT-APPLIED.
016300 0100-MAIN-PROCESS-EXIT.
016400     GOBACK.
016500 
016600* TICKET CB-081 - BOTH ACCOUNTS ARE PUT BACK THE WAY THEY WERE
016700* BEFORE THE TRANSFER WAS ATTEMPTED, SINCE THE TRANSACTION RECORD
016800* THAT WOULD HAVE MADE THE MOVE PERMANENT COULD NOT BE WRITTEN.
016900 5000-REVERSE-BOTH-BALANCES.
017000     MOVE SENDER-ID TO ACCT-ID.
017100     MOVE SENDER-BANK-ID TO ACCT-BANK-ID.
017200     MOVE SENDER-USER-ID TO ACCT-USER-ID.
017300     MOVE SAVE-SENDER-BAL TO ACCT-BALANCE.
017400     MOVE "U" TO ACCT-FUNCTION.
017500     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
017600         AFFECTED-COUNT.
017700 
017800     MOVE RECEIVER-ID TO ACCT-ID.
017900     MOVE RECEIVER-BANK-ID TO ACCT-BANK-ID.
018000     MOVE RECEIVER-USER-ID TO ACCT-USER-ID.
018100     MOVE SAVE-RECEIVER-BAL TO ACCT-BALANCE.
018200     MOVE "U" TO ACCT-FUNCTION.
018300     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
018400         AFFECTED-COUNT.
018500 5000-REVERSE-BOTH-BALANCES-EXIT.
018600     EXIT.
