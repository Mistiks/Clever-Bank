000100*
000200*****************************************************************
000300* CBREQR.CPY
000400* CLEVER-BANK BATCH SUITE - OPERATION REQUEST RECORD
000500* ONE ROW PER LINE OF THE DAILY OPERATION REQUEST FILE READ BY
000600* CBBANK1.  REQ-TYPE DRIVES THE DISPATCH IN 1200-DISPATCH-
000700* REQUEST.  REQ-INTERVAL IS ONLY MEANINGFUL WHEN REQ-TYPE = 'S'.
000800*-----------------------------------------------------------------
000900* 1999-05-06  RSM  TICKET CB-002 INITIAL LAYOUT
001000*****************************************************************
001100 01  OPER-REQUEST-REC.
001200     05  REQ-TYPE                  PIC X(01).
001300         88  REQ-IS-REPLENISH          VALUE "R".
001400         88  REQ-IS-WITHDRAW           VALUE "W".
001500         88  REQ-IS-TRANSFER           VALUE "T".
001600         88  REQ-IS-STATEMENT          VALUE "S".
001700     05  REQ-ACCOUNT-ID            PIC 9(10).
001800     05  REQ-RECEIVER-ID           PIC 9(10).
001900     05  REQ-AMOUNT                PIC 9(11)V99.
002000     05  REQ-INTERVAL              PIC 9(01).
002100         88  REQ-INTERVAL-MONTH        VALUE 1.
002200         88  REQ-INTERVAL-YEAR         VALUE 2.
002300         88  REQ-INTERVAL-ALL          VALUE 3.
002400     05  FILLER                    PIC X(10).
