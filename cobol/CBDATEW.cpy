000100*
000200*****************************************************************
000300* CBDATEW.CPY
000400* CLEVER-BANK BATCH SUITE - COMMON RUN DATE/TIME WORK AREA
000500* CARRIED OVER FROM THE OLD CAMPOS-FECHA BLOCK THAT USED TO BE
000600* PASTED INTO EVERY ATM PROGRAM BY HAND - NOW A COPYBOOK SO WE
000700* STOP RETYPING IT.  LOADED FROM FUNCTION CURRENT-DATE BY THE
000800* CALLING PROGRAM'S 0100-GET-RUN-DATE-TIME PARAGRAPH.
000900*-----------------------------------------------------------------
001000* 1998-11-03  RSM  TICKET CB-014 INITIAL COPYBOOK, SPLIT OUT OF
001100*                  THE BANK1..BANK10 SOURCE FAMILY
001200* 2004-02-17  JQT  TICKET CB-061 ADDED RUN-DATE-NUM/RUN-TIME-NUM
001300*                  REDEFINES FOR THE PRINT HEADERS
001400*****************************************************************
001500 01  RUN-DATE-TIME-WORK.
001600     05  RUN-DATE-BRK.
001700         10  RUN-CCYY             PIC 9(04).
001800         10  RUN-MM                PIC 9(02).
001900         10  RUN-DD                PIC 9(02).
002000     05  RUN-TIME-BRK.
002100         10  RUN-HH                PIC 9(02).
002200         10  RUN-MIN               PIC 9(02).
002300         10  RUN-SS                PIC 9(02).
002400         10  RUN-HSEC              PIC 9(02).
002500     05  RUN-GMT-OFFSET            PIC S9(04).
002600 01  RUN-DATE-TIME-NUMERIC REDEFINES RUN-DATE-TIME-WORK.
002700     05  RUN-DATE-NUM              PIC 9(08).
002800     05  RUN-TIME-NUM              PIC 9(06).
002900     05  FILLER                    PIC X(06).
