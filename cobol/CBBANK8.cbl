000100*
000200*****************************************************************
000300* CBBANK8 - TRANSACTION RECORDING SERVICE
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "CONSULTAR SALDO" PROGRAM (BANK2), THE
000700* ONLY ATM MENU OPTION THAT SCANNED A MOVEMENT FILE FROM TOP TO
000800* BOTTOM LOOKING FOR A CARD'S LATEST ROW.  THAT SCAN-AND-MATCH
000900* SHAPE NOW DRIVES THE TRANSACTION LOG: CBBANK2/CBBANK3/CBBANK4
001000* CALL HERE WITH FUNCTION 'A' AFTER EVERY APPROVED OPERATION, AND
001100* THE STATEMENT BUILDERS (CBBANK9/CBBANK10) CALL HERE WITH
001200* FUNCTION 'R' WHILE WALKING AN ACCOUNT'S HISTORY.
001300*-----------------------------------------------------------------
001400* CHANGE LOG
001500* 1985-01-08  RSM  TICKET CB-001 INITIAL WRITE-UP (BANK2, BALANCE
001600*                  ENQUIRY OFF THE ATM MENU)
001700* 1988-05-17  RSM  TICKET CB-009 WIDENED THE MOVEMENT AMOUNT
001800*                  FIELD AFTER THE OVERFLOW ON THE PAYROLL RUN
001900* 1993-02-25  LCV  TICKET CB-024 TABLE-DRIVEN RE-WRITE
002000* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
002100*                  AND ACCEPT FROM TIME REPLACE THE OLD DATE/TIME
002200*                  LOGIC THROUGHOUT
002300* 2002-04-16  JQT  TICKET CB-073 RETIRED THE BALANCE-ENQUIRY
002400*                  PROGRAM, RECYCLED AS THE TRANSACTION RECORDING
002500*                  SERVICE FOR CLEVER-BANK
002600* 2002-04-23  JQT  TICKET CB-074 ADD NOW ASSIGNS THE NEXT
002700*                  SEQUENTIAL TRAN-ID AND STAMPS RUN DATE/TIME -
002800*                  THE CALLER'S TRAN-ID/DATE/TIME ARE IGNORED ON
002900*                  ADD
003000* 2006-07-02  DPR  TICKET CB-091 RAISED TRANSACTION-TABLE FROM
003100*                  500 TO 2000 ENTRIES
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. CBBANK8.
003500 AUTHOR. R-S-MARTINEZ.
003600 INSTALLATION. UNIZARBANK DATA CENTER.
003700 DATE-WRITTEN. 01-08-1985.
003800 DATE-COMPILED.
003900 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. UNIZAR-9375.
004400 OBJECT-COMPUTER. UNIZAR-9375.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS CB8-REPORT-SWITCH.
004800 
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
005200     ORGANIZATION IS SEQUENTIAL
005300     ACCESS MODE IS SEQUENTIAL
005400     FILE STATUS IS FS-TRAN-FILE.
005500 
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  TRANSACTION-FILE
005900     LABEL RECORD STANDARD.
006000 01  TRANSACTION-FILE-REC.
006100     05  FILLER                    PIC X(57).
006200 01  TRANSACTION-FILE-REC-R REDEFINES TRANSACTION-FILE-REC.
006300     05  TRF-ID-VIEW               PIC 9(10).
006400     05  TRF-AMOUNT-VIEW           PIC S9(11)V99.
006500     05  TRF-DATE-VIEW             PIC 9(08).
006600     05  TRF-TIME-VIEW             PIC 9(06).
006700     05  TRF-SENDER-VIEW           PIC 9(10).
006800     05  TRF-RECEIVER-VIEW         PIC 9(10).
006900 
007000 WORKING-STORAGE SECTION.
007100 COPY CBDATEW.
007200 
007300 01  FS-TRAN-FILE                  PIC X(02).
007400     88  FS-TRAN-OK                    VALUE "00".
007500     88  FS-TRAN-EOF                   VALUE "10".
007600 
007700 01  TRAN-CONTROL-COUNTERS.
007800     05  TRAN-TABLE-COUNT          PIC 9(04) COMP.
007900     05  TRAN-SUB                  PIC 9(04) COMP.
008000     05  TRAN-SHIFT-SUB            PIC 9(04) COMP.
008100     05  TRAN-SEARCH-KEY           PIC 9(10).
008200     05  TRAN-SEARCH-KEY-R REDEFINES TRAN-SEARCH-KEY.
008300         10  TRAN-SEARCH-KEY-HI    PIC 9(05).
008400         10  TRAN-SEARCH-KEY-LO    PIC 9(05).
008500     05  TRAN-NEXT-ID              PIC 9(10).
008600     05  FILLER                    PIC X(08).
008700 
008800 01  TRAN-TABLE-AREA.
008900     05  TRAN-TABLE-ENTRY OCCURS 2000 TIMES
009000         ASCENDING KEY IS TRAN-T-ID
009100         INDEXED BY TRAN-IDX.
009200         10  TRAN-T-ID             PIC 9(10).
009300         10  TRAN-T-AMOUNT         PIC S9(11)V99.
009400         10  TRAN-T-DATE           PIC 9(08).
009500         10  TRAN-T-TIME           PIC 9(06).
009600         10  TRAN-T-SENDER         PIC 9(10).
009700         10  TRAN-T-RECEIVER       PIC 9(10).
009800 01  TRAN-TABLE-ENTRY-R REDEFINES TRAN-TABLE-AREA.
009900     05  TRAN-TABLE-RAW OCCURS 2000 TIMES.
010000         10  FILLER                PIC X(57).
010100 
010200 LINKAGE SECTION.
010300 01  TRAN-FUNCTION              PIC X(01).
010400     88  FN-ADD                     VALUE "A".
010500     88  FN-READ                    VALUE "R".
010600     88  FN-UPDATE                  VALUE "U".
010700     88  FN-DELETE                  VALUE "D".
010800 COPY CBTRANR.
010900 01  AFFECTED-COUNT              PIC 9(01) COMP.
011000 
011100 PROCEDURE DIVISION USING TRAN-FUNCTION
011200                          TRAN-MASTER-REC
011300                          AFFECTED-COUNT.
011400 
011500 0100-MAIN-PROCESS.
011600     MOVE 0 TO AFFECTED-COUNT.
011700     PERFORM 1000-LOAD-TRAN-TABLE
011800         THRU 1000-LOAD-TRAN-TABLE-EXIT.
011900 
012000     IF FN-ADD
012100         PERFORM 2000-ADD-TRAN THRU 2000-ADD-TRAN-EXIT
012200     ELSE
012300         IF FN-READ
012400             PERFORM 2100-READ-TRAN THRU 2100-READ-TRAN-EXIT
012500         ELSE
012600             IF FN-UPDATE
012700                 PERFORM 2200-UPDATE-TRAN
012800                     THRU 2200-UPDATE-TRAN-EXIT
012900             ELSE
013000                 IF FN-DELETE
013100                     PERFORM 2300-DELETE-TRAN
013200                         THRU 2300-DELETE-TRAN-EXIT.
013300 
013400     IF FN-ADD OR FN-UPDATE OR FN-DELETE
013500         IF AFFECTED-COUNT = 1
013600             PERFORM 3000-REWRITE-TRAN-FILE
013700                 THRU 3000-REWRITE-TRAN-FILE-EXIT.
013800 
013900     GOBACK.
014000 
014100 1000-LOAD-TRAN-TABLE.
014200     MOVE 0 TO TRAN-TABLE-COUNT.
014300     OPEN INPUT TRANSACTION-FILE.
014400     IF NOT FS-TRAN-OK
014500         GO TO 1000-LOAD-TRAN-TABLE-EXIT.
014600 
014700 1010-LOAD-TRAN-NEXT.
014800     READ TRANSACTION-FILE
014900         AT END GO TO 1090-LOAD-TRAN-DONE.
015000     ADD 1 TO TRAN-TABLE-COUNT.
015100     MOVE TRANSACTION-FILE-REC
015200         TO TRAN-TABLE-ENTRY (TRAN-TABLE-COUNT).
015300     GO TO 1010-LOAD-TRAN-NEXT.
015400 
015500 1090-LOAD-TRAN-DONE.
015600     CLOSE TRANSACTION-FILE.
015700 1000-LOAD-TRAN-TABLE-EXIT.
015800     EXIT.
015900 
016000* TICKET CB-074 - THE CALLER'S TRAN-ID/TRAN-DATE/TRAN-TIME ARE
016100* OVERWRITTEN HERE.  THE FILE IS HELD IN ID ORDER AND THE TABLE
016200* IS LOADED IN THAT ORDER, SO THE LAST ENTRY ALWAYS CARRIES THE
016300* HIGHEST ID ON FILE.
016400 2000-ADD-TRAN.
016500     IF TRAN-TABLE-COUNT = 0
016600         MOVE 1 TO TRAN-NEXT-ID
016700     ELSE
016800         MOVE TRAN-T-ID (TRAN-TABLE-COUNT) TO TRAN-NEXT-ID
016900         ADD 1 TO TRAN-NEXT-ID.
017000 
017100     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.
017200     ACCEPT RUN-TIME-NUM FROM TIME.
017300 
017400     ADD 1 TO TRAN-TABLE-COUNT.
017500     MOVE TRAN-NEXT-ID TO TRAN-T-ID (TRAN-TABLE-COUNT).
017600     MOVE TRAN-AMOUNT TO TRAN-T-AMOUNT (TRAN-TABLE-COUNT).
017700     MOVE RUN-DATE-NUM TO TRAN-T-DATE (TRAN-TABLE-COUNT).
017800     MOVE RUN-TIME-NUM TO TRAN-T-TIME (TRAN-TABLE-COUNT).
017900     MOVE TRAN-SENDER-ID TO TRAN-T-SENDER (TRAN-TABLE-COUNT).
018000     MOVE TRAN-RECEIVER-ID TO TRAN-T-RECEIVER (TRAN-TABLE-COUNT).
018100 
018200     MOVE TRAN-NEXT-ID TO TRAN-ID.
018300     MOVE RUN-DATE-NUM TO TRAN-DATE.
018400     MOVE RUN-TIME-NUM TO TRAN-TIME.
018500     MOVE 1 TO AFFECTED-COUNT.
018600 2000-ADD-TRAN-EXIT.
018700     EXIT.
018800 
018900 2100-READ-TRAN.
019000     MOVE TRAN-ID TO TRAN-SEARCH-KEY.
019100     MOVE 0 TO TRAN-ID.
019200     MOVE 0 TO TRAN-AMOUNT.
019300     MOVE 0 TO TRAN-DATE.
019400     MOVE 0 TO TRAN-TIME.
019500     MOVE 0 TO TRAN-SENDER-ID.
019600     MOVE 0 TO TRAN-RECEIVER-ID.
019700     IF TRAN-TABLE-COUNT = 0
019800         GO TO 2100-READ-TRAN-EXIT.
019900 
020000     SET TRAN-IDX TO 1.
020100     SEARCH ALL TRAN-TABLE-ENTRY
020200         AT END GO TO 2100-READ-TRAN-EXIT
020300         WHEN TRAN-T-ID (TRAN-IDX) = TRAN-SEARCH-KEY
020400             MOVE TRAN-T-ID (TRAN-IDX) TO TRAN-ID
020500             MOVE TRAN-T-AMOUNT (TRAN-IDX) TO TRAN-AMOUNT
020600             MOVE TRAN-T-DATE (TRAN-IDX) TO TRAN-DATE
020700             MOVE TRAN-T-TIME (TRAN-IDX) TO TRAN-TIME
020800             MOVE TRAN-T-SENDER (TRAN-IDX) TO TRAN-SENDER-ID
020900             MOVE TRAN-T-RECEIVER (TRAN-IDX) TO TRAN-RECEIVER-ID
021000             MOVE 1 TO AFFECTED-COUNT.
021100 2100-READ-TRAN-EXIT.
021200     EXIT.
021300 
021400 2200-UPDATE-TRAN.
021500     IF TRAN-TABLE-COUNT = 0
021600         GO TO 2200-UPDATE-TRAN-EXIT.
021700 
021800     SET TRAN-IDX TO 1.
021900     SEARCH ALL TRAN-TABLE-ENTRY
022000         AT END GO TO 2200-UPDATE-TRAN-EXIT
022100         WHEN TRAN-T-ID (TRAN-IDX) = TRAN-ID
022200             MOVE TRAN-AMOUNT TO TRAN-T-AMOUNT (TRAN-IDX)
022300             MOVE TRAN-SENDER-ID TO TRAN-T-SENDER (TRAN-IDX)
022400             MOVE TRAN-RECEIVER-ID TO TRAN-T-RECEIVER (TRAN-IDX)
022500             MOVE 1 TO AFFECTED-COUNT.
022600 2200-UPDATE-TRAN-EXIT.
022700     EXIT.
022800 
022900 2300-DELETE-TRAN.
023000     IF TRAN-TABLE-COUNT = 0
023100         GO TO 2300-DELETE-TRAN-EXIT.
023200 
023300     SET TRAN-IDX TO 1.
023400     SEARCH ALL TRAN-TABLE-ENTRY
023500         AT END GO TO 2300-DELETE-TRAN-EXIT
023600         WHEN TRAN-T-ID (TRAN-IDX) = TRAN-ID
023700             SET TRAN-SUB TO TRAN-IDX
023800             MOVE 1 TO AFFECTED-COUNT.
023900 
024000     IF AFFECTED-COUNT = 1
024100         PERFORM 2310-SHIFT-TRAN-DOWN
024200             THRU 2310-SHIFT-TRAN-DOWN-EXIT
024300             VARYING TRAN-SHIFT-SUB FROM TRAN-SUB BY 1
024400             UNTIL TRAN-SHIFT-SUB >= TRAN-TABLE-COUNT
024500         SUBTRACT 1 FROM TRAN-TABLE-COUNT.
024600 2300-DELETE-TRAN-EXIT.
024700     EXIT.
024800 
024900 2310-SHIFT-TRAN-DOWN.
025000     MOVE TRAN-TABLE-ENTRY (TRAN-SHIFT-SUB + 1)
025100         TO TRAN-TABLE-ENTRY (TRAN-SHIFT-SUB).
025200 2310-SHIFT-TRAN-DOWN-EXIT.
025300     EXIT.
025400 
025500 3000-REWRITE-TRAN-FILE.
025600     OPEN OUTPUT TRANSACTION-FILE.
025700     PERFORM 3010-WRITE-ONE-TRAN
025800         THRU 3010-WRITE-ONE-TRAN-EXIT
025900         VARYING TRAN-SUB FROM 1 BY 1
026000         UNTIL TRAN-SUB > TRAN-TABLE-COUNT.
026100     CLOSE TRANSACTION-FILE.
026200 3000-REWRITE-TRAN-FILE-EXIT.
026300     EXIT.
026400 
026500 3010-WRITE-ONE-TRAN.
026600     MOVE TRAN-TABLE-ENTRY (TRAN-SUB) TO TRANSACTION-FILE-REC.
026700     WRITE TRANSACTION-FILE-REC.
026800 3010-WRITE-ONE-TRAN-EXIT.
026900     EXIT.
