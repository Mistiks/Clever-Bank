000100*
000200*****************************************************************
000300* CBCHKLK.CPY
000400* CLEVER-BANK BATCH SUITE - CHECK-BUILDER CALL PARAMETER BLOCK
000500* PASSED FROM CBBANK2/CBBANK3/CBBANK4 TO CBBANK11 AFTER A
000600* COMPLETED OPERATION.  NOT A MASTER-FILE RECORD - LIVES ONLY IN
000700* WORKING-STORAGE/LINKAGE ON BOTH SIDES OF THE CALL.
000800*-----------------------------------------------------------------
000900* 2002-05-14  JQT  TICKET CB-077 INITIAL LAYOUT
001000*****************************************************************
001100 01  CHECK-REQUEST-REC.
001200     05  CHK-TRAN-ID               PIC 9(10).
001300     05  CHK-TRAN-DATE             PIC 9(08).
001400     05  CHK-TRAN-TIME             PIC 9(06).
001500     05  CHK-SENDER-BANK-ID        PIC 9(10).
001600     05  CHK-RECEIVER-BANK-ID      PIC 9(10).
001700     05  CHK-SENDER-ACCT-ID        PIC 9(10).
001800     05  CHK-RECEIVER-ACCT-ID      PIC 9(10).
001900     05  CHK-AMOUNT                PIC S9(11)V99.
002000     05  FILLER                    PIC X(10).
