000100*
000200*****************************************************************
000300* CBBANK5 - BANK MAINTENANCE SERVICE
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD SHOW-TICKET PROGRAM (BANK7) THAT USED TO
000700* SELL ESPECTACULOS OFF THE ATM MENU.  THE TICKET LOGIC IS GONE -
000800* WHAT SURVIVES IS THE SHAPE: OPEN THE MASTER, FIND THE ROW BY
000900* KEY, CHANGE IT, REWRITE IT.  HERE THE MASTER IS THE BANK FILE
001000* AND THE CALLER PICKS ADD/READ/UPDATE/DELETE INSTEAD OF A MENU
001100* NUMBER.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400* 1985-02-11  RSM  TICKET CB-002 INITIAL WRITE-UP (BANK7, SHOW
001500*                  TICKET SALES OFF THE ATM MENU)
001600* 1987-06-30  RSM  TICKET CB-009 ADDED SOLD-OUT CHECK BEFORE
001700*                  DECREMENTING ESP-DISP
001800* 1991-01-15  LCV  TICKET CB-017 TABLE-DRIVEN RE-WRITE, TICKETS
001900*                  LOADED INTO A SEARCH ALL TABLE INSTEAD OF
002000*                  RANDOM INDEXED READS
002100* 1994-08-22  LCV  TICKET CB-025 PRINTER HEADER CLEAN-UP
002200* 1998-12-04  JQT  TICKET CB-058 Y2K - SWITCHED ACCEPT FROM DATE
002300*                  TO ACCEPT FROM DATE YYYYMMDD THROUGHOUT
002400* 2002-03-19  JQT  TICKET CB-069 RETIRED THE SHOW-TICKET PROGRAM,
002500*                  RECYCLED AS THE BANK MASTER MAINTENANCE SERVICE
002600*                  FOR THE NEW CLEVER-BANK SUITE; BANK-ID REPLACES
002700*                  ESP-NUM AS THE SEARCH KEY
002800* 2002-03-25  JQT  TICKET CB-070 ADD/READ/UPDATE/DELETE DISPATCH
002900*                  AND AFFECTED-ROW COUNT ADDED FOR THE CALLERS
003000*                  IN CBBANK2/CBBANK3/CBBANK4/CBBANK11
003100* 2006-07-02  DPR  TICKET CB-091 RAISED BANK-TABLE FROM 500 TO
003200*                  2000 ENTRIES
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. CBBANK5.
003600 AUTHOR. R-S-MARTINEZ.
003700 INSTALLATION. UNIZARBANK DATA CENTER.
003800 DATE-WRITTEN. 02-11-1985.
003900 DATE-COMPILED.
004000 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. UNIZAR-9375.
004500 OBJECT-COMPUTER. UNIZAR-9375.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS CB5-REPORT-SWITCH.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT BANK-MASTER-FILE ASSIGN TO BANKMAST
005300     ORGANIZATION IS SEQUENTIAL
005400     ACCESS MODE IS SEQUENTIAL
005500     FILE STATUS IS FS-BANK-MASTER.
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  BANK-MASTER-FILE
006000     LABEL RECORD STANDARD.
006100 01  BANK-MASTER-FILE-REC.
006200     05  FILLER                    PIC X(40).
006300 01  BANK-MASTER-FILE-REC-R REDEFINES BANK-MASTER-FILE-REC.
006400     05  BMF-ID-VIEW               PIC 9(10).
006500     05  BMF-NAME-VIEW             PIC X(30).
006600 
006700 WORKING-STORAGE SECTION.
006800 COPY CBDATEW.
006900 
007000 01  FS-BANK-MASTER                PIC X(02).
007100     88  FS-BANK-OK                    VALUE "00".
007200     88  FS-BANK-EOF                   VALUE "10".
007300 
007400 01  BANK-CONTROL-COUNTERS.
007500     05  BANK-TABLE-COUNT          PIC 9(04) COMP.
007600     05  BANK-SUB                  PIC 9(04) COMP.
007700     05  BANK-SHIFT-SUB            PIC 9(04) COMP.
007800     05  BANK-INSERT-AT            PIC 9(04) COMP.
007900     05  BANK-SEARCH-KEY           PIC 9(10).
008000     05  BANK-SEARCH-KEY-R REDEFINES BANK-SEARCH-KEY.
008100         10  BANK-SEARCH-KEY-HI    PIC 9(05).
008200         10  BANK-SEARCH-KEY-LO    PIC 9(05).
008300     05  FILLER                    PIC X(08).
008400 
008500 01  BANK-TABLE-AREA.
008600     05  BANK-TABLE-ENTRY OCCURS 2000 TIMES
008700         ASCENDING KEY IS BANK-T-ID
008800         INDEXED BY BANK-IDX.
008900         10  BANK-T-ID             PIC 9(10).
009000         10  BANK-T-NAME           PIC X(30).
009100 01  BANK-TABLE-ENTRY-R REDEFINES BANK-TABLE-AREA.
009200     05  BANK-TABLE-RAW OCCURS 2000 TIMES.
009300         10  FILLER                PIC X(40).
009400 
009500 LINKAGE SECTION.
009600 01  BANK-FUNCTION              PIC X(01).
009700     88  FN-ADD                     VALUE "A".
009800     88  FN-READ                    VALUE "R".
009900     88  FN-UPDATE                  VALUE "U".
010000     88  FN-DELETE                  VALUE "D".
010100 COPY CBBANKR.
010200 01  AFFECTED-COUNT              PIC 9(01) COMP.
010300 
010400 PROCEDURE DIVISION USING BANK-FUNCTION
010500                          BANK-MASTER-REC
010600                          AFFECTED-COUNT.
010700 
010800 0100-MAIN-PROCESS.
010900     MOVE 0 TO AFFECTED-COUNT.
011000     PERFORM 1000-LOAD-BANK-TABLE
011100         THRU 1000-LOAD-BANK-TABLE-EXIT.
011200 
011300     IF FN-ADD
011400         PERFORM 2000-ADD-BANK THRU 2000-ADD-BANK-EXIT
011500     ELSE
011600         IF FN-READ
011700             PERFORM 2100-READ-BANK THRU 2100-READ-BANK-EXIT
011800         ELSE
011900             IF FN-UPDATE
012000                 PERFORM 2200-UPDATE-BANK
012100                     THRU 2200-UPDATE-BANK-EXIT
012200             ELSE
012300                 IF FN-DELETE
012400                     PERFORM 2300-DELETE-BANK
012500                         THRU 2300-DELETE-BANK-EXIT.
012600 
012700     IF FN-ADD OR FN-UPDATE OR FN-DELETE
012800         IF AFFECTED-COUNT = 1
012900             PERFORM 3000-REWRITE-BANK-FILE
013000                 THRU 3000-REWRITE-BANK-FILE-EXIT.
013100 
013200     GOBACK.
013300 
013400 1000-LOAD-BANK-TABLE.
013500     MOVE 0 TO BANK-TABLE-COUNT.
013600     OPEN INPUT BANK-MASTER-FILE.
013700     IF NOT FS-BANK-OK
013800         GO TO 1000-LOAD-BANK-TABLE-EXIT.
013900 
014000 1010-LOAD-BANK-NEXT.
014100     READ BANK-MASTER-FILE
014200         AT END GO TO 1090-LOAD-BANK-DONE.
014300     ADD 1 TO BANK-TABLE-COUNT.
014400     MOVE BANK-MASTER-FILE-REC
014500         TO BANK-TABLE-ENTRY (BANK-TABLE-COUNT).
014600     GO TO 1010-LOAD-BANK-NEXT.
014700 
014800 1090-LOAD-BANK-DONE.
014900     CLOSE BANK-MASTER-FILE.
015000 1000-LOAD-BANK-TABLE-EXIT.
015100     EXIT.
015200 
015300 2000-ADD-BANK.
015400     IF BANK-TABLE-COUNT > 0
015500         SET BANK-IDX TO 1
015600         SEARCH ALL BANK-TABLE-ENTRY
015700             AT END NEXT SENTENCE
015800             WHEN BANK-T-ID (BANK-IDX) = BANK-ID
015900                 GO TO 2000-ADD-BANK-EXIT.
016000 
016100     MOVE 1 TO BANK-INSERT-AT.
016200     PERFORM 2010-FIND-INSERT-POINT
016300         THRU 2010-FIND-INSERT-POINT-EXIT
016400         VARYING BANK-SUB FROM 1 BY 1
016500         UNTIL BANK-SUB > BANK-TABLE-COUNT.
016600 
016700     PERFORM 2020-SHIFT-BANK-UP
016800         THRU 2020-SHIFT-BANK-UP-EXIT
016900         VARYING BANK-SHIFT-SUB FROM BANK-TABLE-COUNT BY -1
017000         UNTIL BANK-SHIFT-SUB < BANK-INSERT-AT.
017100 
017200     MOVE BANK-ID TO BANK-T-ID (BANK-INSERT-AT).
017300     MOVE BANK-NAME TO BANK-T-NAME (BANK-INSERT-AT).
017400     ADD 1 TO BANK-TABLE-COUNT.
017500     MOVE 1 TO AFFECTED-COUNT.
017600 2000-ADD-BANK-EXIT.
017700     EXIT.
017800 
017900 2010-FIND-INSERT-POINT.
018000     IF BANK-T-ID (BANK-SUB) < BANK-ID
018100         ADD 1 TO BANK-INSERT-AT.
018200 2010-FIND-INSERT-POINT-EXIT.
018300     EXIT.
018400 
018500 2020-SHIFT-BANK-UP.
018600     MOVE BANK-TABLE-ENTRY (BANK-SHIFT-SUB)
018700         TO BANK-TABLE-ENTRY (BANK-SHIFT-SUB + 1).
018800 2020-SHIFT-BANK-UP-EXIT.
018900     EXIT.
019000 
019100 2100-READ-BANK.
019200     MOVE BANK-ID TO BANK-SEARCH-KEY.
019300     MOVE 0 TO BANK-ID.
019400     MOVE SPACES TO BANK-NAME.
019500     IF BANK-TABLE-COUNT = 0
019600         GO TO 2100-READ-BANK-EXIT.
019700 
019800     SET BANK-IDX TO 1.
019900     SEARCH ALL BANK-TABLE-ENTRY
020000         AT END GO TO 2100-READ-BANK-EXIT
020100         WHEN BANK-T-ID (BANK-IDX) = BANK-SEARCH-KEY
020200             MOVE BANK-T-ID (BANK-IDX) TO BANK-ID
020300             MOVE BANK-T-NAME (BANK-IDX) TO BANK-NAME
020400             MOVE 1 TO AFFECTED-COUNT.
020500 2100-READ-BANK-EXIT.
020600     EXIT.
020700 
020800 2200-UPDATE-BANK.
020900     IF BANK-TABLE-COUNT = 0
021000         GO TO 2200-UPDATE-BANK-EXIT.
021100 
021200     SET BANK-IDX TO 1.
021300     SEARCH ALL BANK-TABLE-ENTRY
021400         AT END GO TO 2200-UPDATE-BANK-EXIT
021500         WHEN BANK-T-ID (BANK-IDX) = BANK-ID
021600             MOVE BANK-NAME TO BANK-T-NAME (BANK-IDX)
021700             MOVE 1 TO AFFECTED-COUNT.
021800 2200-UPDATE-BANK-EXIT.
021900     EXIT.
022000 
022100 2300-DELETE-BANK.
022200     IF BANK-TABLE-COUNT = 0
022300         GO TO 2300-DELETE-BANK-EXIT.
022400 
022500     SET BANK-IDX TO 1.
022600     SEARCH ALL BANK-TABLE-ENTRY
022700         AT END GO TO 2300-DELETE-BANK-EXIT
022800         WHEN BANK-T-ID (BANK-IDX) = BANK-ID
022900             SET BANK-SUB TO BANK-IDX
023000             MOVE 1 TO AFFECTED-COUNT.
023100 
023200     IF AFFECTED-COUNT = 1
023300         PERFORM 2310-SHIFT-BANK-DOWN
023400             THRU 2310-SHIFT-BANK-DOWN-EXIT
023500             VARYING BANK-SHIFT-SUB FROM BANK-SUB BY 1
023600             UNTIL BANK-SHIFT-SUB >= BANK-TABLE-COUNT
023700         SUBTRACT 1 FROM BANK-TABLE-COUNT.
023800 2300-DELETE-BANK-EXIT.
023900     EXIT.
024000 
024100 2310-SHIFT-BANK-DOWN.
024200     MOVE BANK-TABLE-ENTRY (BANK-SHIFT-SUB + 1)
024300         TO BANK-TABLE-ENTRY (BANK-SHIFT-SUB).
024400 2310-SHIFT-BANK-DOWN-EXIT.
024500     EXIT.
024600 
024700 3000-REWRITE-BANK-FILE.
024800     OPEN OUTPUT BANK-MASTER-FILE.
024900     PERFORM 3010-WRITE-ONE-BANK
025000         THRU 3010-WRITE-ONE-BANK-EXIT
025100         VARYING BANK-SUB FROM 1 BY 1
025200         UNTIL BANK-SUB > BANK-TABLE-COUNT.
025300     CLOSE BANK-MASTER-FILE.
025400 3000-REWRITE-BANK-FILE-EXIT.
025500     EXIT.
025600 
025700 3010-WRITE-ONE-BANK.
025800     MOVE BANK-TABLE-ENTRY (BANK-SUB) TO BANK-MASTER-FILE-REC.
025900     WRITE BANK-MASTER-FILE-REC.
026000 3010-WRITE-ONE-BANK-EXIT.
026100     EXIT.
