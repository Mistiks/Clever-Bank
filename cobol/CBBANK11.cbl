000100*
000200*****************************************************************
000300* CBBANK11 - BANK CHECK BUILDER
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* THIS ONE STARTED LIFE AS A FIVE-MINUTE THROW-AWAY PROGRAM
000700* (ESCRIBI) THAT LOADED ONE HARD-CODED SHOW RECORD INTO THE
000800* ESPECTACULOS FILE FOR TESTING THE TICKET-SALES SCREEN.  IT IS
000900* KEPT HERE BECAUSE IT IS THE SMALLEST PROGRAM IN THE SUITE AND A
001000* CONVENIENT PLACE TO HANG THE NEW CHECK-PRINTING LOGIC WITHOUT
001100* DISTURBING THE BUSIER PROGRAMS.  CALLED ONCE BY CBBANK2,
001200* CBBANK3 AND CBBANK4 AFTER EACH OPERATION THEY COMPLETE.
001300*-----------------------------------------------------------------
001400* CHANGE LOG
001500* 1986-03-03  RSM  TICKET CB-006 INITIAL WRITE-UP (ESCRIBI, LOAD
001600*                  ONE TEST SHOW RECORD)
001700* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE/TIME
001800*                  REPLACE THE OLD HARD-CODED TEST DATE FIELDS
001900* 2002-05-14  JQT  TICKET CB-077 RETIRED THE TEST-DATA LOADER,
002000*                  REBUILT AS THE CHECK BOX FORMATTER FOR
002100*                  CLEVER-BANK; CALLS CBBANK5 TO RESOLVE BANK
002200*                  NAMES
002300* 2002-05-21  JQT  TICKET CB-078 OPERATION-TYPE DERIVATION RULE
002400*                  ADDED (TRANSFER/REPLENISH/WITHDRAW/UNKNOWN)
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. CBBANK11.
002800 AUTHOR. R-S-MARTINEZ.
002900 INSTALLATION. UNIZARBANK DATA CENTER.
003000 DATE-WRITTEN. 03-03-1986.
003100 DATE-COMPILED.
003200 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. UNIZAR-9375.
003700 OBJECT-COMPUTER. UNIZAR-9375.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS CB11-REPORT-SWITCH.
004100 
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CHECK-OUTPUT-FILE ASSIGN TO CHECKOUT
004500     ORGANIZATION IS SEQUENTIAL
004600     ACCESS MODE IS SEQUENTIAL
004700     FILE STATUS IS FS-CHECK-OUTPUT.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CHECK-OUTPUT-FILE
005200     LABEL RECORD STANDARD.
005300 01  CHECK-OUTPUT-REC.
005400     05  CHECK-OUTPUT-BODY         PIC X(78).
005500     05  FILLER                    PIC X(02).
005600 
005700 WORKING-STORAGE SECTION.
005800 COPY CBDATEW.
005900 
006000 01  FS-CHECK-OUTPUT                PIC X(02).
006100     88  FS-CHECK-OK                    VALUE "00".
006200 
006300 01  CHK-WORK-FIELDS.
006400     05  CHK-OPER-TYPE             PIC X(20).
006500     05  CHK-SENDER-BANK-NAME      PIC X(30).
006600     05  CHK-RECEIVER-BANK-NAME    PIC X(30).
006700     05  CHK-LOOKUP-FUNCTION       PIC X(01) VALUE "R".
006800     05  CHK-LOOKUP-AFFECTED       PIC 9(01) COMP.
006900     05  FILLER                    PIC X(08).
006902
006904* TICKET CB-091 - THE AMOUNT PRINTS WITH ITS SIGN/DECIMAL POINT AND
006906* THE BYN SUFFIX, THE SAME AS THE STATEMENT PRINT LINES IN CBBANK9
006908* AND CBBANK10 - CHK-AMOUNT COMING IN OVER THE LINKAGE IS UNEDITED.
006910 01  CHK-AMOUNT-EDIT               PIC -(11)9.99.
006920 01  CHK-AMOUNT-LINE.
006930     05  CHK-AMOUNT-VALUE          PIC X(15).
006940     05  FILLER                    PIC X(04) VALUE " BYN".
007000 
007100 01  CHK-PRINT-LINE.
007200     05  FILLER                    PIC X(80).
007300 01  CHK-BORDER-LINE REDEFINES CHK-PRINT-LINE.
007400     05  CBL-BORDER                PIC X(40) VALUE
007500         "----------------------------------------".
007600     05  FILLER                    PIC X(40).
007700 01  CHK-TITLE-LINE REDEFINES CHK-PRINT-LINE.
007800     05  CBL-PIPE-L                PIC X(01) VALUE "|".
007900     05  CBL-TITLE-BODY            PIC X(38).
008000     05  CBL-PIPE-R                PIC X(01) VALUE "|".
008100     05  FILLER                    PIC X(40).
008200 01  CHK-LABEL-LINE REDEFINES CHK-PRINT-LINE.
008300     05  CBL2-PIPE-L               PIC X(01) VALUE "|".
008400     05  CBL2-LABEL                PIC X(18).
008500     05  CBL2-VALUE                PIC X(19) JUSTIFIED RIGHT.
008600     05  CBL2-PIPE-R               PIC X(01) VALUE "|".
008700     05  FILLER                    PIC X(40).
008800 
008900 COPY CBBANKR.
009000 
009100 LINKAGE SECTION.
009200 COPY CBCHKLK.
009300 
009400 PROCEDURE DIVISION USING CHECK-REQUEST-REC.
009500 
009600 0100-MAIN-PROCESS.
009700     OPEN EXTEND CHECK-OUTPUT-FILE.
009800     IF NOT FS-CHECK-OK
009900         OPEN OUTPUT CHECK-OUTPUT-FILE.
010000 
010100     PERFORM 1200-DERIVE-OPER-TYPE
010200         THRU 1200-DERIVE-OPER-TYPE-EXIT.
010300     PERFORM 1300-LOOKUP-BANKS
010400         THRU 1300-LOOKUP-BANKS-EXIT.
010500     PERFORM 1400-FORMAT-CHECK
010600         THRU 1400-FORMAT-CHECK-EXIT.
010700 
010800     CLOSE CHECK-OUTPUT-FILE.
010900     GOBACK.
011000 
011100* TICKET CB-078 - SENDER AND RECEIVER PRESENT/ABSENT ON EACH SIDE
011110* GIVE THE FOUR POSSIBLE OPERATION TYPES - TRANSFER, REPLENISH,
011120* WITHDRAW, OR UNKNOWN WHEN BOTH SIDES ARE BLANK.
011200 1200-DERIVE-OPER-TYPE.
011300     IF CHK-SENDER-ACCT-ID NOT = 0 AND CHK-RECEIVER-ACCT-ID NOT = 0
011400         MOVE "Перевод" TO CHK-OPER-TYPE
011500     ELSE
011600         IF CHK-SENDER-ACCT-ID = 0 AND CHK-RECEIVER-ACCT-ID NOT = 0
011700             MOVE "Пополнение счёта" TO CHK-OPER-TYPE
011800         ELSE
011900             IF CHK-SENDER-ACCT-ID NOT = 0
012000                 MOVE "Снятие средств" TO CHK-OPER-TYPE
012100             ELSE
012200                 MOVE "Неизвестная операция" TO CHK-OPER-TYPE.
012300 1200-DERIVE-OPER-TYPE-EXIT.
012400     EXIT.
012500 
012600* TICKET CB-078 - A ZERO BANK ID MEANS NO BANK ON THAT SIDE (CASH
012700* REPLENISHMENT OR WITHDRAWAL), SO THE NAME PRINTS BLANK.
012800 1300-LOOKUP-BANKS.
012900     MOVE SPACES TO CHK-SENDER-BANK-NAME.
013000     MOVE SPACES TO CHK-RECEIVER-BANK-NAME.
013100 
013200     IF CHK-SENDER-BANK-ID NOT = 0
013300         MOVE CHK-SENDER-BANK-ID TO BANK-ID
013400         CALL "CBBANK5" USING CHK-LOOKUP-FUNCTION BANK-MASTER-REC
013500             CHK-LOOKUP-AFFECTED
013600         MOVE BANK-NAME TO CHK-SENDER-BANK-NAME.
013700 
013800     IF CHK-RECEIVER-BANK-ID NOT = 0
013900         MOVE CHK-RECEIVER-BANK-ID TO BANK-ID
014000         CALL "CBBANK5" USING CHK-LOOKUP-FUNCTION BANK-MASTER-REC
014100             CHK-LOOKUP-AFFECTED
014200         MOVE BANK-NAME TO CHK-RECEIVER-BANK-NAME.
014300 1300-LOOKUP-BANKS-EXIT.
014400     EXIT.
014500 
014600 1400-FORMAT-CHECK.
014700     MOVE CHK-BORDER-LINE TO CHECK-OUTPUT-REC.
014800     WRITE CHECK-OUTPUT-REC.
014900 
015000     MOVE "      Банковский чек" TO CBL-TITLE-BODY.
015100     MOVE CHK-TITLE-LINE TO CHECK-OUTPUT-REC.
015200     WRITE CHECK-OUTPUT-REC.
015300 
015400     MOVE "Чек:" TO CBL2-LABEL.
015500     MOVE CHK-TRAN-ID TO CBL2-VALUE.
015600     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
015700     WRITE CHECK-OUTPUT-REC.
015800 
015900     MOVE "Дата/время:" TO CBL2-LABEL.
016000     MOVE CHK-TRAN-DATE TO CBL2-VALUE.
016100     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
016200     WRITE CHECK-OUTPUT-REC.
016300 
016400     MOVE "Время:" TO CBL2-LABEL.
016500     MOVE CHK-TRAN-TIME TO CBL2-VALUE.
016600     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
016700     WRITE CHECK-OUTPUT-REC.
016800 
016900     MOVE "Тип транзакции:" TO CBL2-LABEL.
017000     MOVE CHK-OPER-TYPE TO CBL2-VALUE.
017100     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
017200     WRITE CHECK-OUTPUT-REC.
017300 
017400     MOVE "Банк отправителя:" TO CBL2-LABEL.
017500     MOVE CHK-SENDER-BANK-NAME TO CBL2-VALUE.
017600     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
017700     WRITE CHECK-OUTPUT-REC.
017800 
017900     MOVE "Банк получателя:" TO CBL2-LABEL.
018000     MOVE CHK-RECEIVER-BANK-NAME TO CBL2-VALUE.
018100     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
018200     WRITE CHECK-OUTPUT-REC.
018300 
018400     MOVE "Счёт отправителя:" TO CBL2-LABEL.
018500     MOVE CHK-SENDER-ACCT-ID TO CBL2-VALUE.
018600     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
018700     WRITE CHECK-OUTPUT-REC.
018800 
018900     MOVE "Счёт получателя:" TO CBL2-LABEL.
019000     MOVE CHK-RECEIVER-ACCT-ID TO CBL2-VALUE.
019100     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
019200     WRITE CHECK-OUTPUT-REC.
019300 
019400     MOVE "Сумма:" TO CBL2-LABEL.
019410     MOVE CHK-AMOUNT TO CHK-AMOUNT-EDIT.
019420     MOVE CHK-AMOUNT-EDIT TO CHK-AMOUNT-VALUE.
019500     MOVE CHK-AMOUNT-LINE TO CBL2-VALUE.
019600     MOVE CHK-LABEL-LINE TO CHECK-OUTPUT-REC.
019700     WRITE CHECK-OUTPUT-REC.
019800 
019900     MOVE CHK-BORDER-LINE TO CHECK-OUTPUT-REC.
020000     WRITE CHECK-OUTPUT-REC.
020100 1400-FORMAT-CHECK-EXIT.
020200     EXIT.
