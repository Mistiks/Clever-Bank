000100*
000200*****************************************************************
000300* CBACCTR.CPY
000400* CLEVER-BANK BATCH SUITE - ACCOUNT MASTER RECORD
000500* ONE ROW PER ACCOUNT.  KEYED ON ACCT-ID.  ACCT-BALANCE IS
000600* REWRITTEN BY CBBANK7 EVERY TIME CBBANK2/CBBANK3/CBBANK4 POST A
000700* COMPLETED OPERATION.  ACCT-CREATED FLOORS THE STATEMENT PERIOD
000800* (SEE 0300-DERIVE-PERIOD-START IN CBBANK9/CBBANK10).
000900*-----------------------------------------------------------------
001000* 1999-05-06  RSM  TICKET CB-002 INITIAL LAYOUT
001100* 2001-09-12  JQT  TICKET CB-038 ADDED ACCT-CREATED-R REDEFINES
001200*                  FOR THE OPENING-DATE COLUMN ON THE STATEMENTS
001300*****************************************************************
001400 01  ACCOUNT-MASTER-REC.
001500     05  ACCT-ID                   PIC 9(10).
001600     05  ACCT-BANK-ID              PIC 9(10).
001700     05  ACCT-BALANCE              PIC S9(11)V99.
001800     05  ACCT-USER-ID              PIC 9(10).
001900     05  ACCT-CREATED              PIC 9(08).
002000     05  FILLER                    PIC X(10).
002100 01  ACCT-CREATED-R REDEFINES ACCOUNT-MASTER-REC.
002200     05  FILLER                    PIC X(43).
002300     05  ACCT-CREATED-CCYY         PIC 9(04).
002400     05  ACCT-CREATED-MM           PIC 9(02).
002500     05  ACCT-CREATED-DD           PIC 9(02).
002600     05  FILLER                    PIC X(10).
