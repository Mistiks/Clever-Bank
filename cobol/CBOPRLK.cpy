000100*
000200*****************************************************************
000300* CBOPRLK.CPY
000400* CLEVER-BANK BATCH SUITE - OPERATION RESULT BLOCK
000500* RETURNED BY CBBANK2/CBBANK3/CBBANK4 TO CBBANK1 FOR EACH
000600* OPERATION REQUEST PROCESSED.  NOT A MASTER-FILE RECORD.
000700*-----------------------------------------------------------------
000800* 2002-06-04  JQT  TICKET CB-080 INITIAL LAYOUT
000900*****************************************************************
001000 01  OPER-RESULT-REC.
001100     05  OPR-STATUS                PIC X(01).
001200         88  OPR-SUCCESS                VALUE "S".
001300         88  OPR-FAILURE                VALUE "F".
001400     05  OPR-MESSAGE                PIC X(60).
001500     05  OPR-AMOUNT-APPLIED         PIC S9(11)V99.
001600     05  FILLER                     PIC X(10).
