000100*
000200*****************************************************************
000300* CBUSERR.CPY
000400* CLEVER-BANK BATCH SUITE - USER (CLIENT) MASTER RECORD
000500* ONE ROW PER CLIENT.  KEYED ON USER-ID.  USER-NAME HOLDS FIRST
000600* NAME, ONE SPACE, SURNAME - THE FIRST WORD OF USER-NAME IS THE
000700* FIRST NAME USED BY THE STATEMENT NOTES (SEE CBBANK9).
000800*-----------------------------------------------------------------
000900* 1999-05-06  RSM  TICKET CB-002 INITIAL LAYOUT
001000*****************************************************************
001100 01  USER-MASTER-REC.
001200     05  USER-ID                   PIC 9(10).
001300     05  USER-NAME                 PIC X(40).
