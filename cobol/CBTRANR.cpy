000100*
000200*****************************************************************
000300* CBTRANR.CPY
000400* CLEVER-BANK BATCH SUITE - TRANSACTION RECORD
000500* ONE ROW PER COMPLETED OPERATION.  APPENDED IN TRAN-ID ORDER BY
000600* CBBANK8.  TRAN-SENDER-ID = 0 MEANS A REPLENISHMENT, TRAN-
000700* RECEIVER-ID = 0 MEANS A WITHDRAWAL, BOTH NONZERO MEANS A
000800* TRANSFER.  AMOUNT IS ALWAYS STORED POSITIVE.
000900*-----------------------------------------------------------------
001000* 1999-05-06  RSM  TICKET CB-002 INITIAL LAYOUT
001100* 2001-09-12  JQT  TICKET CB-038 ADDED TRAN-DATE-R/TRAN-TIME-R
001200*                  REDEFINES FOR THE CHECK AND STATEMENT PRINTERS
001300*****************************************************************
001400 01  TRAN-MASTER-REC.
001500     05  TRAN-ID                   PIC 9(10).
001600     05  TRAN-AMOUNT                PIC S9(11)V99.
001700     05  TRAN-DATE                  PIC 9(08).
001800     05  TRAN-TIME                  PIC 9(06).
001900     05  TRAN-SENDER-ID             PIC 9(10).
002000     05  TRAN-RECEIVER-ID           PIC 9(10).
002100 01  TRAN-DATE-R REDEFINES TRAN-MASTER-REC.
002200     05  FILLER                     PIC X(23).
002300     05  TRAN-DATE-CCYY              PIC 9(04).
002400     05  TRAN-DATE-MM                PIC 9(02).
002500     05  TRAN-DATE-DD                PIC 9(02).
002600     05  FILLER                     PIC X(26).
002700 01  TRAN-TIME-R REDEFINES TRAN-MASTER-REC.
002800     05  FILLER                     PIC X(31).
002900     05  TRAN-TIME-HH                PIC 9(02).
003000     05  TRAN-TIME-MIN               PIC 9(02).
003100     05  TRAN-TIME-SS                PIC 9(02).
003200     05  FILLER                     PIC X(20).
