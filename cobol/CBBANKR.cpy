000100*
000200*****************************************************************
000300* CBBANKR.CPY
000400* CLEVER-BANK BATCH SUITE - BANK MASTER RECORD
000500* ONE ROW PER CORRESPONDENT BANK.  KEYED ON BANK-ID.  FILE IS
000600* HELD SEQUENTIAL, SORTED ASCENDING ON BANK-ID, AND IS SMALL
000700* ENOUGH TO BE HELD WHOLE IN THE BANK-TABLE OF CBBANK5.
000800*-----------------------------------------------------------------
000900* 1999-05-06  RSM  TICKET CB-002 INITIAL LAYOUT
001000*****************************************************************
001100 01  BANK-MASTER-REC.
001200     05  BANK-ID                   PIC 9(10).
001300     05  BANK-NAME                 PIC X(30).
