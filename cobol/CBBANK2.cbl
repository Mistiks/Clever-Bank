000100*
000200*****************************************************************
000300* CBBANK2 - REPLENISHMENT OPERATION PROCESSOR
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "INGRESAR EFECTIVO" PROGRAM (BANK5), THE
000700* ATM MENU OPTION FOR A CASH DEPOSIT TO A CARD.  SAME SHAPE: FIND
000800* THE ACCOUNT, BUMP THE BALANCE, RECORD THE MOVEMENT.  CALLED BY
000900* CBBANK1 FOR EVERY 'R' REQUEST ON THE OPERATION REQUEST FILE.
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200* 1985-06-18  RSM  TICKET CB-005 INITIAL WRITE-UP (BANK5, CASH
001300*                  DEPOSIT TO CARD)
001400* 1990-09-11  LCV  TICKET CB-015 RECEIPT PRINTED AT THE ATM AFTER
001500*                  A SUCCESSFUL DEPOSIT
001600* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
001700* 2002-06-04  JQT  TICKET CB-080 RETIRED THE ATM DEPOSIT PROGRAM,
001800*                  REBUILT AS THE CLEVER-BANK REPLENISHMENT
001900*                  OPERATION PROCESSOR - CALLS CBBANK7 (ACCOUNT),
002000*                  CBBANK8 (TRANSACTION), CBBANK11 (CHECK)
002100* 2002-06-11  JQT  TICKET CB-081 COMPENSATING ROLLBACK ADDED - IF
002200*                  THE TRANSACTION RECORD CANNOT BE WRITTEN THE
002300*                  BALANCE BUMP IS REVERSED
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. CBBANK2.
002700 AUTHOR. R-S-MARTINEZ.
002800 INSTALLATION. UNIZARBANK DATA CENTER.
002900 DATE-WRITTEN. 06-18-1985.
003000 DATE-COMPILED.
003100 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. UNIZAR-9375.
003600 OBJECT-COMPUTER. UNIZAR-9375.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS REPORT-SWITCH.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 COPY CBDATEW.
004400 
004500 01  ACCT-FUNCTION             PIC X(01).
004600 01  TRAN-FUNCTION             PIC X(01).
004700 01  AFFECTED-COUNT            PIC 9(01) COMP.
004800 01  HOLD-AMOUNT               PIC S9(11)V99.
004900 01  HOLD-AMOUNT-R REDEFINES HOLD-AMOUNT.
005000     05  HOLD-AMOUNT-INT       PIC S9(11).
005100     05  HOLD-AMOUNT-DEC       PIC 9(02).
005200 01  SAVE-BALANCE              PIC S9(11)V99.
005300 01  SAVE-BALANCE-R REDEFINES SAVE-BALANCE.
005400     05  SAVE-BALANCE-INT      PIC S9(11).
005500     05  SAVE-BALANCE-DEC      PIC 9(02).
005600 01  HOLD-FIELDS.
005700     05  HOLD-ACCOUNT-ID       PIC 9(10).
005800     05  FILLER                    PIC X(10).
005900 01  HOLD-FIELDS-R REDEFINES HOLD-FIELDS.
006000     05  HOLD-ACCOUNT-ID-X     PIC X(10).
006100     05  FILLER                    PIC X(10).
006200 
006300 COPY CBACCTR.
006400 COPY CBTRANR.
006500 COPY CBCHKLK.
006600 
006700 LINKAGE SECTION.
006800 COPY CBREQR.
006900 COPY CBOPRLK.
007000 
007100 PROCEDURE DIVISION USING OPER-REQUEST-REC OPER-RESULT-REC.
007200 
007300 0100-MAIN-PROCESS.
007400     MOVE "F" TO OPR-STATUS.
007500     MOVE SPACES TO OPR-MESSAGE.
007600     MOVE 0 TO OPR-AMOUNT-APPLIED.
007700     MOVE REQ-ACCOUNT-ID TO HOLD-ACCOUNT-ID.
007800     MOVE REQ-AMOUNT TO HOLD-AMOUNT.
007900 
008000     PERFORM 1000-FIND-ACCOUNT THRU 1000-FIND-ACCOUNT-EXIT.
008100     IF ACCT-ID = 0
008200         MOVE "Account with entered id doesn't exist" TO OPR-MESSAGE
008300         GO TO 0100-MAIN-PROCESS-EXIT.
008400 
008500     MOVE ACCT-BALANCE TO SAVE-BALANCE.
008600     ADD HOLD-AMOUNT TO ACCT-BALANCE.
008700 
008800     PERFORM 2000-UPDATE-ACCOUNT THRU 2000-UPDATE-ACCOUNT-EXIT.
008900     IF AFFECTED-COUNT NOT = 1
009000         MOVE "An error occurred while replenishing account" TO
009100             OPR-MESSAGE
009200         GO TO 0100-MAIN-PROCESS-EXIT.
009300 
009400     PERFORM 3000-RECORD-TRANSACTION
009500         THRU 3000-RECORD-TRANSACTION-EXIT.
009600     IF AFFECTED-COUNT NOT = 1
009700         MOVE SAVE-BALANCE TO ACCT-BALANCE
009800         MOVE "U" TO ACCT-FUNCTION
009900         CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
010000             AFFECTED-COUNT
010100         MOVE "An error occurred while saving transaction information"
010200             TO OPR-MESSAGE
010300         GO TO 0100-MAIN-PROCESS-EXIT.
010400 
010500     PERFORM 4000-PRINT-CHECK THRU 4000-PRINT-CHECK-EXIT.
010600 
010700     MOVE "S" TO OPR-STATUS.
010800     MOVE "Operation completed successfully" TO OPR-MESSAGE.
010900     MOVE HOLD-AMOUNT TO OPR-AMOUNT-APPLIED.
011000 0100-MAIN-PROCESS-EXIT.
011100     GOBACK.
011200 
011300 1000-FIND-ACCOUNT.
011400     MOVE HOLD-ACCOUNT-ID TO ACCT-ID.
011500     MOVE "R" TO ACCT-FUNCTION.
011600     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
011700         AFFECTED-COUNT.
011800 1000-FIND-ACCOUNT-EXIT.
011900     EXIT.
012000 
012100 2000-UPDATE-ACCOUNT.
012200     MOVE "U" TO ACCT-FUNCTION.
012300     CALL "CBBANK7" USING ACCT-FUNCTION ACCOUNT-MASTER-REC
012400         AFFECTED-COUNT.
012500 2000-UPDATE-ACCOUNT-EXIT.
012600     EXIT.
012700 
012800 3000-RECORD-TRANSACTION.
012900     MOVE 0 TO TRAN-SENDER-ID.
013000     MOVE HOLD-ACCOUNT-ID TO TRAN-RECEIVER-ID.
013100     MOVE HOLD-AMOUNT TO TRAN-AMOUNT.
013200     MOVE "A" TO TRAN-FUNCTION.
013300     CALL "CBBANK8" USING TRAN-FUNCTION TRAN-MASTER-REC
013400         AFFECTED-COUNT.
013500 3000-RECORD-TRANSACTION-EXIT.
013600     EXIT.
013700 
013800 4000-PRINT-CHECK.
013900     MOVE TRAN-ID TO CHK-TRAN-ID.
014000     MOVE TRAN-DATE TO CHK-TRAN-DATE.
014100     MOVE TRAN-TIME TO CHK-TRAN-TIME.
014200     MOVE 0 TO CHK-SENDER-BANK-ID.
014300     MOVE ACCT-BANK-ID TO CHK-RECEIVER-BANK-ID.
014400     MOVE 0 TO CHK-SENDER-ACCT-ID.
014500     MOVE HOLD-ACCOUNT-ID TO CHK-RECEIVER-ACCT-ID.
014600     MOVE HOLD-AMOUNT TO CHK-AMOUNT.
014700     CALL "CBBANK11" USING CHECK-REQUEST-REC.
014800 4000-PRINT-CHECK-EXIT.
014900     EXIT.
