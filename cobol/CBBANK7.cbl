000100*
000200*****************************************************************
000300* CBBANK7 - ACCOUNT MAINTENANCE SERVICE
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD "MOVIMIENTOS" PROGRAM (BANK10), THE
000700* BIGGEST OF THE ATM MENU PROGRAMS - IT ALREADY CARRIED THE CARD
000800* FILE, THE MOVEMENT FILE AND THE BALANCE FIELD TOGETHER.  THAT
000900* MAKES IT THE NATURAL HOME FOR THE ACCOUNT MASTER, SINCE THE
001000* ACCOUNT CARRIES THE BALANCE THE REST OF THE SUITE POSTS
001100* AGAINST.  CBBANK2/CBBANK3/CBBANK4 CALL THIS PROGRAM TWICE PER
001200* OPERATION - ONCE TO READ THE CURRENT BALANCE, ONCE TO REWRITE
001300* IT AFTER THE MOVE IS APPROVED.
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600* 1985-04-22  RSM  TICKET CB-004 INITIAL WRITE-UP (BANK10, VIEW
001700*                  MOVEMENTS FOR A CARD)
001800* 1987-11-30  RSM  TICKET CB-008 ADDED THE RUNNING-BALANCE COLUMN
001900*                  TO THE MOVEMENT LISTING
002000* 1992-06-09  LCV  TICKET CB-021 TABLE-DRIVEN RE-WRITE, SEARCH ALL
002100*                  REPLACES THE SEQUENTIAL SCAN OF THE OLD CARD
002200*                  FILE
002300* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
002400* 2002-04-02  JQT  TICKET CB-071 RETIRED THE MOVEMENT-LISTING
002500*                  PROGRAM, RECYCLED AS THE ACCOUNT MASTER
002600*                  MAINTENANCE SERVICE FOR CLEVER-BANK
002700* 2002-04-09  JQT  TICKET CB-072 ADD/READ/UPDATE/DELETE DISPATCH,
002800*                  DEFAULT RECORD RETURNED ON A READ MISS
002900* 2005-01-14  DPR  TICKET CB-084 ACCT-CREATED STAMPED WITH
003000*                  ACCEPT FROM DATE ON ADD, NOT SUPPLIED BY THE
003100*                  CALLER
003200* 2006-07-02  DPR  TICKET CB-091 RAISED ACCOUNT-TABLE FROM 500 TO
003300*                  2000 ENTRIES
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. CBBANK7.
003700 AUTHOR. R-S-MARTINEZ.
003800 INSTALLATION. UNIZARBANK DATA CENTER.
003900 DATE-WRITTEN. 04-22-1985.
004000 DATE-COMPILED.
004100 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. UNIZAR-9375.
004600 OBJECT-COMPUTER. UNIZAR-9375.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS CB7-REPORT-SWITCH.
005000 
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
005400     ORGANIZATION IS SEQUENTIAL
005500     ACCESS MODE IS SEQUENTIAL
005600     FILE STATUS IS FS-ACCT-MASTER.
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ACCOUNT-MASTER-FILE
006100     LABEL RECORD STANDARD.
006200 01  ACCOUNT-MASTER-FILE-REC.
006300     05  FILLER                    PIC X(61).
006400 01  ACCOUNT-MASTER-FILE-REC-R REDEFINES ACCOUNT-MASTER-FILE-REC.
006500     05  AMF-ID-VIEW               PIC 9(10).
006600     05  AMF-BANK-ID-VIEW          PIC 9(10).
006700     05  AMF-BALANCE-VIEW          PIC S9(11)V99.
006800     05  AMF-USER-ID-VIEW          PIC 9(10).
006900     05  AMF-CREATED-VIEW          PIC 9(08).
007000     05  FILLER                    PIC X(10).
007100 
007200 WORKING-STORAGE SECTION.
007300 COPY CBDATEW.
007400 
007500 01  FS-ACCT-MASTER                PIC X(02).
007600     88  FS-ACCT-OK                    VALUE "00".
007700     88  FS-ACCT-EOF                   VALUE "10".
007800 
007900 01  ACCT-CONTROL-COUNTERS.
008000     05  ACCT-TABLE-COUNT          PIC 9(04) COMP.
008100     05  ACCT-SUB                  PIC 9(04) COMP.
008200     05  ACCT-SHIFT-SUB            PIC 9(04) COMP.
008300     05  ACCT-INSERT-AT            PIC 9(04) COMP.
008400     05  ACCT-SEARCH-KEY           PIC 9(10).
008500     05  ACCT-SEARCH-KEY-R REDEFINES ACCT-SEARCH-KEY.
008600         10  ACCT-SEARCH-KEY-HI    PIC 9(05).
008700         10  ACCT-SEARCH-KEY-LO    PIC 9(05).
008800     05  FILLER                    PIC X(08).
008900 
009000 01  ACCT-TABLE-AREA.
009100     05  ACCT-TABLE-ENTRY OCCURS 2000 TIMES
009200         ASCENDING KEY IS ACCT-T-ID
009300         INDEXED BY ACCT-IDX.
009400         10  ACCT-T-ID             PIC 9(10).
009500         10  ACCT-T-BANK-ID        PIC 9(10).
009600         10  ACCT-T-BALANCE        PIC S9(11)V99.
009700         10  ACCT-T-USER-ID        PIC 9(10).
009800         10  ACCT-T-CREATED        PIC 9(08).
009900         10  FILLER                PIC X(10).
010000 01  ACCT-TABLE-ENTRY-R REDEFINES ACCT-TABLE-AREA.
010100     05  ACCT-TABLE-RAW OCCURS 2000 TIMES.
010200         10  FILLER                PIC X(61).
010300 
010400 LINKAGE SECTION.
010500 01  ACCT-FUNCTION              PIC X(01).
010600     88  FN-ADD                     VALUE "A".
010700     88  FN-READ                    VALUE "R".
010800     88  FN-UPDATE                  VALUE "U".
010900     88  FN-DELETE                  VALUE "D".
011000 COPY CBACCTR.
011100 01  AFFECTED-COUNT              PIC 9(01) COMP.
011200 
011300 PROCEDURE DIVISION USING ACCT-FUNCTION
011400                          ACCOUNT-MASTER-REC
011500                          AFFECTED-COUNT.
011600 
011700 0100-MAIN-PROCESS.
011800     MOVE 0 TO AFFECTED-COUNT.
011900     PERFORM 1000-LOAD-ACCT-TABLE
012000         THRU 1000-LOAD-ACCT-TABLE-EXIT.
012100 
012200     IF FN-ADD
012300         PERFORM 2000-ADD-ACCT THRU 2000-ADD-ACCT-EXIT
012400     ELSE
012500         IF FN-READ
012600             PERFORM 2100-READ-ACCT THRU 2100-READ-ACCT-EXIT
012700         ELSE
012800             IF FN-UPDATE
012900                 PERFORM 2200-UPDATE-ACCT
013000                     THRU 2200-UPDATE-ACCT-EXIT
013100             ELSE
013200                 IF FN-DELETE
013300                     PERFORM 2300-DELETE-ACCT
013400                         THRU 2300-DELETE-ACCT-EXIT.
013500 
013600     IF FN-ADD OR FN-UPDATE OR FN-DELETE
013700         IF AFFECTED-COUNT = 1
013800             PERFORM 3000-REWRITE-ACCT-FILE
013900                 THRU 3000-REWRITE-ACCT-FILE-EXIT.
014000 
014100     GOBACK.
014200 
014300 1000-LOAD-ACCT-TABLE.
014400     MOVE 0 TO ACCT-TABLE-COUNT.
014500     OPEN INPUT ACCOUNT-MASTER-FILE.
014600     IF NOT FS-ACCT-OK
014700         GO TO 1000-LOAD-ACCT-TABLE-EXIT.
014800 
014900 1010-LOAD-ACCT-NEXT.
015000     READ ACCOUNT-MASTER-FILE
015100         AT END GO TO 1090-LOAD-ACCT-DONE.
015200     ADD 1 TO ACCT-TABLE-COUNT.
015300     MOVE ACCOUNT-MASTER-FILE-REC
015400         TO ACCT-TABLE-ENTRY (ACCT-TABLE-COUNT).
015500     GO TO 1010-LOAD-ACCT-NEXT.
015600 
015700 1090-LOAD-ACCT-DONE.
015800     CLOSE ACCOUNT-MASTER-FILE.
015900 1000-LOAD-ACCT-TABLE-EXIT.
016000     EXIT.
016100 
016200 2000-ADD-ACCT.
016300     IF ACCT-TABLE-COUNT > 0
016400         SET ACCT-IDX TO 1
016500         SEARCH ALL ACCT-TABLE-ENTRY
016600             AT END NEXT SENTENCE
016700             WHEN ACCT-T-ID (ACCT-IDX) = ACCT-ID
016800                 GO TO 2000-ADD-ACCT-EXIT.
016900 
017000     MOVE 1 TO ACCT-INSERT-AT.
017100     PERFORM 2010-FIND-INSERT-POINT
017200         THRU 2010-FIND-INSERT-POINT-EXIT
017300         VARYING ACCT-SUB FROM 1 BY 1
017400         UNTIL ACCT-SUB > ACCT-TABLE-COUNT.
017500 
017600     PERFORM 2020-SHIFT-ACCT-UP
017700         THRU 2020-SHIFT-ACCT-UP-EXIT
017800         VARYING ACCT-SHIFT-SUB FROM ACCT-TABLE-COUNT BY -1
017900         UNTIL ACCT-SHIFT-SUB < ACCT-INSERT-AT.
018000 
018100* TICKET CB-084 - ACCOUNT OPEN DATE IS STAMPED HERE, NOT TAKEN
018200* FROM THE CALLER, SO A BAD CLOCK ON A CALLING PROGRAM CANNOT
018300* BACKDATE AN ACCOUNT.
018400     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.
018500     MOVE ACCT-ID TO ACCT-T-ID (ACCT-INSERT-AT).
018600     MOVE ACCT-BANK-ID TO ACCT-T-BANK-ID (ACCT-INSERT-AT).
018700     MOVE ACCT-BALANCE TO ACCT-T-BALANCE (ACCT-INSERT-AT).
018800     MOVE ACCT-USER-ID TO ACCT-T-USER-ID (ACCT-INSERT-AT).
018900     MOVE RUN-DATE-NUM TO ACCT-T-CREATED (ACCT-INSERT-AT).
019000     MOVE RUN-DATE-NUM TO ACCT-CREATED.
019100     ADD 1 TO ACCT-TABLE-COUNT.
019200     MOVE 1 TO AFFECTED-COUNT.
019300 2000-ADD-ACCT-EXIT.
019400     EXIT.
019500 
019600 2010-FIND-INSERT-POINT.
019700     IF ACCT-T-ID (ACCT-SUB) < ACCT-ID
019800         ADD 1 TO ACCT-INSERT-AT.
019900 2010-FIND-INSERT-POINT-EXIT.
020000     EXIT.
020100 
020200 2020-SHIFT-ACCT-UP.
020300     MOVE ACCT-TABLE-ENTRY (ACCT-SHIFT-SUB)
020400         TO ACCT-TABLE-ENTRY (ACCT-SHIFT-SUB + 1).
020500 2020-SHIFT-ACCT-UP-EXIT.
020600     EXIT.
020700 
020800* TICKET CB-072 - A MISSED LOOKUP RETURNS THE DEFAULT RECORD
020900* (ALL NUMERIC FIELDS ZERO) RATHER THAN AN ERROR CONDITION; THE
021000* CALLING OPERATION PROGRAMS TREAT ACCT-ID = 0 AS "NOT FOUND".
021100 2100-READ-ACCT.
021200     MOVE ACCT-ID TO ACCT-SEARCH-KEY.
021300     MOVE 0 TO ACCT-ID.
021400     MOVE 0 TO ACCT-BANK-ID.
021500     MOVE 0 TO ACCT-BALANCE.
021600     MOVE 0 TO ACCT-USER-ID.
021700     MOVE 0 TO ACCT-CREATED.
021800     IF ACCT-TABLE-COUNT = 0
021900         GO TO 2100-READ-ACCT-EXIT.
022000 
022100     SET ACCT-IDX TO 1.
022200     SEARCH ALL ACCT-TABLE-ENTRY
022300         AT END GO TO 2100-READ-ACCT-EXIT
022400         WHEN ACCT-T-ID (ACCT-IDX) = ACCT-SEARCH-KEY
022500             MOVE ACCT-T-ID (ACCT-IDX) TO ACCT-ID
022600             MOVE ACCT-T-BANK-ID (ACCT-IDX) TO ACCT-BANK-ID
022700             MOVE ACCT-T-BALANCE (ACCT-IDX) TO ACCT-BALANCE
022800             MOVE ACCT-T-USER-ID (ACCT-IDX) TO ACCT-USER-ID
022900             MOVE ACCT-T-CREATED (ACCT-IDX) TO ACCT-CREATED
023000             MOVE 1 TO AFFECTED-COUNT.
023100 2100-READ-ACCT-EXIT.
023200     EXIT.
023300 
023400* TICKET CB-008/CB-072 - THE BALANCE FIELD IS THE ONLY FIELD THE
023500* OPERATION PROGRAMS EVER CHANGE, BUT THE WHOLE RECORD IS
023600* REWRITTEN HERE SO A FUTURE FIELD DOES NOT NEED A NEW FUNCTION
023700* CODE.
023800 2200-UPDATE-ACCT.
023900     IF ACCT-TABLE-COUNT = 0
024000         GO TO 2200-UPDATE-ACCT-EXIT.
024100 
024200     SET ACCT-IDX TO 1.
024300     SEARCH ALL ACCT-TABLE-ENTRY
024400         AT END GO TO 2200-UPDATE-ACCT-EXIT
024500         WHEN ACCT-T-ID (ACCT-IDX) = ACCT-ID
024600             MOVE ACCT-BANK-ID TO ACCT-T-BANK-ID (ACCT-IDX)
024700             MOVE ACCT-BALANCE TO ACCT-T-BALANCE (ACCT-IDX)
024800             MOVE ACCT-USER-ID TO ACCT-T-USER-ID (ACCT-IDX)
024900             MOVE 1 TO AFFECTED-COUNT.
025000 2200-UPDATE-ACCT-EXIT.
025100     EXIT.
025200 
025300 2300-DELETE-ACCT.
025400     IF ACCT-TABLE-COUNT = 0
025500         GO TO 2300-DELETE-ACCT-EXIT.
025600 
025700     SET ACCT-IDX TO 1.
025800     SEARCH ALL ACCT-TABLE-ENTRY
025900         AT END GO TO 2300-DELETE-ACCT-EXIT
026000         WHEN ACCT-T-ID (ACCT-IDX) = ACCT-ID
026100             SET ACCT-SUB TO ACCT-IDX
026200             MOVE 1 TO AFFECTED-COUNT.
026300 
026400     IF AFFECTED-COUNT = 1
026500         PERFORM 2310-SHIFT-ACCT-DOWN
026600             THRU 2310-SHIFT-ACCT-DOWN-EXIT
026700             VARYING ACCT-SHIFT-SUB FROM ACCT-SUB BY 1
026800             UNTIL ACCT-SHIFT-SUB >= ACCT-TABLE-COUNT
026900         SUBTRACT 1 FROM ACCT-TABLE-COUNT.
027000 2300-DELETE-ACCT-EXIT.
027100     EXIT.
027200 
027300 2310-SHIFT-ACCT-DOWN.
027400     MOVE ACCT-TABLE-ENTRY (ACCT-SHIFT-SUB + 1)
027500         TO ACCT-TABLE-ENTRY (ACCT-SHIFT-SUB).
027600 2310-SHIFT-ACCT-DOWN-EXIT.
027700     EXIT.
027800 
027900 3000-REWRITE-ACCT-FILE.
028000     OPEN OUTPUT ACCOUNT-MASTER-FILE.
028100     PERFORM 3010-WRITE-ONE-ACCT
028200         THRU 3010-WRITE-ONE-ACCT-EXIT
028300         VARYING ACCT-SUB FROM 1 BY 1
028400         UNTIL ACCT-SUB > ACCT-TABLE-COUNT.
028500     CLOSE ACCOUNT-MASTER-FILE.
028600 3000-REWRITE-ACCT-FILE-EXIT.
028700     EXIT.
028800 
028900 3010-WRITE-ONE-ACCT.
029000     MOVE ACCT-TABLE-ENTRY (ACCT-SUB) TO ACCOUNT-MASTER-FILE-REC.
029100     WRITE ACCOUNT-MASTER-FILE-REC.
029200 3010-WRITE-ONE-ACCT-EXIT.
029300     EXIT.
