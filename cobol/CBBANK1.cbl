000100*
000200*****************************************************************
000300* CBBANK1 - OPERATION PROCESSOR (BATCH DRIVER)
000400* CLEVER-BANK BATCH SUITE
000500*-----------------------------------------------------------------
000600* REWORKED FROM THE OLD ATM MENU DISPATCHER (BANK1), WHICH READ A
000700* CARD NUMBER AND PIN, CHECKED THEM AGAINST TARJETAS/INTENTOS AND
000800* THEN CALLED ONE OF BANK2..BANK10 ACCORDING TO THE MENU CHOICE
000900* TYPED AT THE SCREEN.  THERE IS NO SCREEN ANY MORE - THIS
001000* PROGRAM NOW READS THE OPERATION REQUEST FILE FROM TOP TO BOTTOM
001100* AND CALLS ONE OF CBBANK2/CBBANK3/CBBANK4/CBBANK9/CBBANK10 FOR
001200* EACH LINE, THE SAME WAY THE OLD ONE CALLED A MENU PROGRAM FOR
001300* EACH KEYSTROKE.
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600* 1984-11-05  RSM  TICKET CB-000 INITIAL WRITE-UP (BANK1, CARD
001700*                  LOGIN AND MENU DISPATCH)
001800* 1986-02-14  RSM  TICKET CB-003 THREE FAILED PIN ATTEMPTS LOCKS
001900*                  THE CARD (INTENTOS)
002000* 1998-12-04  JQT  TICKET CB-058 Y2K - ACCEPT FROM DATE YYYYMMDD
002100*                  AND ACCEPT FROM TIME REPLACE THE OLD DATE
002200*                  FIELDS THROUGHOUT
002300* 2002-06-18  JQT  TICKET CB-085 RETIRED THE CARD-LOGIN MENU,
002400*                  REBUILT AS THE CLEVER-BANK BATCH DRIVER - NO
002500*                  MORE SCREEN, READS OPREQFIL SEQUENTIALLY AND
002600*                  DISPATCHES ON REQ-TYPE
002700* 2002-06-25  JQT  TICKET CB-086 RUN TOTALS (READ/COMPLETED/
002800*                  REJECTED/AMOUNTS) ACCUMULATED AND PRINTED TO
002900*                  THE RUN LOG AT END OF RUN
003000* 2003-01-09  JQT  TICKET CB-090 'S' (STATEMENT) REQUESTS NOW
003100*                  CALL BOTH CBBANK9 AND CBBANK10 - ONE STATEMENT
003200*                  REQUEST PRODUCES BOTH DOCUMENTS
003300* 2003-04-22  JQT  TICKET CB-097 CB-086 ACCUMULATED THE THREE
003400*                  AMOUNT TOTALS BUT NEVER WROTE THEM TO THE RUN
003500*                  LOG - 1900-PRINT-TOTALS NOW PRINTS REPLENISHED/
003600*                  WITHDRAWN/TRANSFERRED TOO
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. CBBANK1.
004000 AUTHOR. R-S-MARTINEZ.
004100 INSTALLATION. UNIZARBANK DATA CENTER.
004200 DATE-WRITTEN. 11-05-1984.
004300 DATE-COMPILED.
004400 SECURITY. CLEVER-BANK INTERNAL USE ONLY.
004500 
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. UNIZAR-9375.
004900 OBJECT-COMPUTER. UNIZAR-9375.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 IS REPORT-SWITCH.
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT OPERATION-REQUEST-FILE ASSIGN TO OPREQFIL
005700     ORGANIZATION IS SEQUENTIAL
005800     ACCESS MODE IS SEQUENTIAL
005900     FILE STATUS IS FS-OPER-REQUEST.
006000 
006100     SELECT RUN-LOG-FILE ASSIGN TO RUNLOGF
006200     ORGANIZATION IS SEQUENTIAL
006300     ACCESS MODE IS SEQUENTIAL
006400     FILE STATUS IS FS-RUN-LOG.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  OPERATION-REQUEST-FILE
006900     LABEL RECORD STANDARD.
007000 01  OPERATION-REQUEST-FILE-REC.
007100     05  FILLER                    PIC X(45).
007200 01  OPER-REQUEST-FILE-REC-R REDEFINES OPERATION-REQUEST-FILE-REC.
007300     05  ORF-TYPE-VIEW             PIC X(01).
007400     05  ORF-ACCOUNT-VIEW          PIC 9(10).
007500     05  ORF-RECEIVER-VIEW         PIC 9(10).
007600     05  ORF-AMOUNT-VIEW           PIC 9(11)V99.
007700     05  ORF-INTERVAL-VIEW         PIC 9(01).
007800     05  FILLER                    PIC X(10).
007900 
008000 FD  RUN-LOG-FILE
008100     LABEL RECORD STANDARD.
008200 01  RUN-LOG-REC.
008300     05  FILLER                    PIC X(80).
008400 
008500 WORKING-STORAGE SECTION.
008600 COPY CBDATEW.
008700 
008800 01  FS-OPER-REQUEST                PIC X(02).
008900     88  FS-OPER-REQUEST-OK             VALUE "00".
009000     88  FS-OPER-REQUEST-EOF            VALUE "10".
009100 
009200 01  FS-RUN-LOG                     PIC X(02).
009300     88  FS-RUN-LOG-OK                  VALUE "00".
009400 
009500 01  RUN-TOTALS.
009600     05  REQUESTS-READ         PIC 9(07) COMP.
009700     05  OPERS-COMPLETED       PIC 9(07) COMP.
009800     05  OPERS-REJECTED        PIC 9(07) COMP.
009900     05  TOTAL-REPLENISHED     PIC S9(11)V99.
010000     05  TOTAL-WITHDRAWN       PIC S9(11)V99.
010100     05  TOTAL-TRANSFERRED     PIC S9(11)V99.
010200 01  RUN-TOTALS-R REDEFINES RUN-TOTALS.
010300     05  FILLER                    PIC X(21).
010400     05  TOTAL-REPL-INT        PIC S9(11).
010500     05  TOTAL-REPL-DEC        PIC 9(02).
010600     05  TOTAL-WITH-INT        PIC S9(11).
010700     05  TOTAL-WITH-DEC        PIC 9(02).
010800     05  TOTAL-XFER-INT        PIC S9(11).
010900     05  TOTAL-XFER-DEC        PIC 9(02).
011000 
011100 01  PRINT-LINE.
011200     05  PRINT-BODY            PIC X(78).
011300     05  FILLER                    PIC X(02).
011400 01  PRINT-LINE-R REDEFINES PRINT-LINE.
011500     05  FILLER                    PIC X(80).
011600 
011700 01  DISPLAY-COUNT             PIC ZZZZZZ9.
011800 
011900 COPY CBREQR.
012000 COPY CBOPRLK.
012100 
012200 PROCEDURE DIVISION.
012300 
012400 1000-MAIN-PROCESS.
012500     MOVE 0 TO REQUESTS-READ.
012600     MOVE 0 TO OPERS-COMPLETED.
012700     MOVE 0 TO OPERS-REJECTED.
012800     MOVE 0 TO TOTAL-REPLENISHED.
012900     MOVE 0 TO TOTAL-WITHDRAWN.
013000     MOVE 0 TO TOTAL-TRANSFERRED.
013100 
013200     OPEN INPUT OPERATION-REQUEST-FILE.
013300     OPEN OUTPUT RUN-LOG-FILE.
013400 
013500     PERFORM 1100-READ-REQUEST THRU 1100-READ-REQUEST-EXIT.
013600     PERFORM 1200-DISPATCH THRU 1200-DISPATCH-EXIT
013700         UNTIL FS-OPER-REQUEST-EOF.
013800 
013900     PERFORM 1900-PRINT-TOTALS THRU 1900-PRINT-TOTALS-EXIT.
014000 
014100     CLOSE OPERATION-REQUEST-FILE.
014200     CLOSE RUN-LOG-FILE.
014300     STOP RUN.
014400 
014500 1100-READ-REQUEST.
014600     READ OPERATION-REQUEST-FILE
014700         AT END SET FS-OPER-REQUEST-EOF TO TRUE
014800         NOT AT END ADD 1 TO REQUESTS-READ.
014900 1100-READ-REQUEST-EXIT.
015000     EXIT.
015100 
015200 1200-DISPATCH.
015300     MOVE OPERATION-REQUEST-FILE-REC TO OPER-REQUEST-REC.
015400 
015500     IF REQ-IS-REPLENISH
015600         CALL "CBBANK2" USING OPER-REQUEST-REC OPER-RESULT-REC
015700         PERFORM 1300-LOG-RESULT THRU 1300-LOG-RESULT-EXIT
015800     ELSE
015900         IF REQ-IS-WITHDRAW
016000             CALL "CBBANK3" USING OPER-REQUEST-REC OPER-RESULT-REC
016100             PERFORM 1300-LOG-RESULT THRU 1300-LOG-RESULT-EXIT
016200         ELSE
016300             IF REQ-IS-TRANSFER
016400                 CALL "CBBANK4" USING OPER-REQUEST-REC
016500                     OPER-RESULT-REC
016600                 PERFORM 1300-LOG-RESULT THRU 1300-LOG-RESULT-EXIT
016700             ELSE
016800                 IF REQ-IS-STATEMENT
016900                     CALL "CBBANK9" USING OPER-REQUEST-REC
017000                     CALL "CBBANK10" USING OPER-REQUEST-REC.
017100 
017200     PERFORM 1100-READ-REQUEST THRU 1100-READ-REQUEST-EXIT.
017300 1200-DISPATCH-EXIT.
017400     EXIT.
017500 
017600 1300-LOG-RESULT.
017700     MOVE SPACES TO PRINT-BODY.
017800     IF OPR-SUCCESS
017900         ADD 1 TO OPERS-COMPLETED
018000         IF REQ-IS-REPLENISH
018100             ADD OPR-AMOUNT-APPLIED TO TOTAL-REPLENISHED
018200         ELSE
018300             IF REQ-IS-WITHDRAW
018400                 ADD OPR-AMOUNT-APPLIED TO TOTAL-WITHDRAWN
018500             ELSE
018600                 ADD OPR-AMOUNT-APPLIED TO TOTAL-TRANSFERRED
018700     ELSE
018800         ADD 1 TO OPERS-REJECTED.
018900 
019000     MOVE OPR-MESSAGE TO PRINT-BODY.
019100     MOVE PRINT-LINE TO RUN-LOG-REC.
019200     WRITE RUN-LOG-REC.
019300 1300-LOG-RESULT-EXIT.
019400     EXIT.
019500 
019600 1900-PRINT-TOTALS.
019700     MOVE SPACES TO PRINT-BODY.
019800     MOVE "CLEVER-BANK RUN TOTALS" TO PRINT-BODY.
019900     MOVE PRINT-LINE TO RUN-LOG-REC.
020000     WRITE RUN-LOG-REC.
020100 
020200     MOVE SPACES TO PRINT-BODY.
020300     MOVE REQUESTS-READ TO DISPLAY-COUNT.
020400     STRING "REQUESTS READ        " DISPLAY-COUNT
020500         DELIMITED BY SIZE INTO PRINT-BODY.
020600     MOVE PRINT-LINE TO RUN-LOG-REC.
020700     WRITE RUN-LOG-REC.
020800 
020900     MOVE SPACES TO PRINT-BODY.
021000     MOVE OPERS-COMPLETED TO DISPLAY-COUNT.
021100     STRING "OPERATIONS COMPLETED  " DISPLAY-COUNT
021200         DELIMITED BY SIZE INTO PRINT-BODY.
021300     MOVE PRINT-LINE TO RUN-LOG-REC.
021400     WRITE RUN-LOG-REC.
021500 
021600     MOVE SPACES TO PRINT-BODY.
021700     MOVE OPERS-REJECTED TO DISPLAY-COUNT.
021800     STRING "OPERATIONS REJECTED   " DISPLAY-COUNT
021900         DELIMITED BY SIZE INTO PRINT-BODY.
022000     MOVE PRINT-LINE TO RUN-LOG-REC.
022100     WRITE RUN-LOG-REC.
022200 
022300* TICKET CB-097 - THE THREE AMOUNT TOTALS CB-086 ACCUMULATED
022400* ABOVE IN 1300-LOG-RESULT COME OUT HERE TOO, SPLIT INTO THEIR
022500* WHOLE AND HUNDREDTHS HALVES BY RUN-TOTALS-R SO WE CAN
022600* STRING THEM OUT WITHOUT AN INTRINSIC FUNCTION.
022700     MOVE SPACES TO PRINT-BODY.
022800     STRING "TOTAL REPLENISHED     " TOTAL-REPL-INT
022900         DELIMITED BY SIZE
023000         "." TOTAL-REPL-DEC DELIMITED BY SIZE
023100         " BYN" DELIMITED BY SIZE INTO PRINT-BODY.
023200     MOVE PRINT-LINE TO RUN-LOG-REC.
023300     WRITE RUN-LOG-REC.
023400 
023500     MOVE SPACES TO PRINT-BODY.
023600     STRING "TOTAL WITHDRAWN       " TOTAL-WITH-INT
023700         DELIMITED BY SIZE
023800         "." TOTAL-WITH-DEC DELIMITED BY SIZE
023900         " BYN" DELIMITED BY SIZE INTO PRINT-BODY.
024000     MOVE PRINT-LINE TO RUN-LOG-REC.
024100     WRITE RUN-LOG-REC.
024200 
024300     MOVE SPACES TO PRINT-BODY.
024400     STRING "TOTAL TRANSFERRED     " TOTAL-XFER-INT
024500         DELIMITED BY SIZE
024600         "." TOTAL-XFER-DEC DELIMITED BY SIZE
024700         " BYN" DELIMITED BY SIZE INTO PRINT-BODY.
024800     MOVE PRINT-LINE TO RUN-LOG-REC.
024900     WRITE RUN-LOG-REC.
025000 1900-PRINT-TOTALS-EXIT.
025100     EXIT.
